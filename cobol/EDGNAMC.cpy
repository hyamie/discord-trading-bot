000100*---------------------------------------------------------------*
000200*    EDGNAMC - THE FIVE R12 EDGE NAMES, HELD IN ONE PLACE SO
000300*    TRDSIG'S RATIONALE TEXT (R15) AND TRDRPT'S EDGE PERFORMANCE
000400*    TABLE (R24) NEVER DRIFT APART.  ORDER MATTERS - IT MATCHES
000500*    THE TS-EDGE-FLAGS-BRK LAYOUT IN TRDSIGR (SLOPE, PULLBACK,
000600*    VOLATILITY, VOLUME, DIVERGENCE).                     SP 1998
000700*---------------------------------------------------------------*
000800 01  EDGE-NAME-TABLE.
000900     05  EDGE-NAME-ENTRY OCCURS 5 TIMES INDEXED BY EDGE-NAME-IDX.
001000         10  EDGE-NAME               PIC X(30).
001100*
001200 01  EDGE-NAME-VALUES.
001300     05  FILLER                      PIC X(30) VALUE
001400         'SLOPE FILTER'.
001500     05  FILLER                      PIC X(30) VALUE
001600         'PULLBACK CONFIRMATION'.
001700     05  FILLER                      PIC X(30) VALUE
001800         'VOLATILITY FILTER'.
001900     05  FILLER                      PIC X(30) VALUE
002000         'VOLUME CONFIRMATION'.
002100     05  FILLER                      PIC X(30) VALUE
002200         'DIVERGENCE FILTER'.
002300 01  EDGE-NAME-VALUES-R REDEFINES EDGE-NAME-VALUES.
002400     05  EDGE-NAME-VALUE OCCURS 5 TIMES PIC X(30).

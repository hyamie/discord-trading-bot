000100******************************************************************
000200* Author: S. PRAJAPATI
000300* Date: 03-05-1994
000400* Purpose: MULTI-TIMEFRAME INDICATOR CALC AND RULE ENGINE - RAISES
000500*        : NEW TRADE SIGNAL LEDGER RECORDS
000600* Tectonics: COBC
000700******************************************************************
000800*-----------------------*
000900 IDENTIFICATION DIVISION.
001000*-----------------------*
001100 PROGRAM-ID. TRDSIG.
001200 AUTHOR. S. PRAJAPATI.
001300 INSTALLATION. MERIDIAN SECURITIES DP CENTER.
001400 DATE-WRITTEN. 03-05-1994.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------*
001800*    CHANGE LOG
001900*-----------------------*
002000* 03-05-94 SP  ORIGINAL - EMA/RSI/ATR CALCULATOR AND LONG/SHORT
002100*              DIRECTION RULE FOR THE DAY-TRADE PILOT.
002200* 19-07-94 SP  ADDED SWING TRADE-TYPE PROCESSING, EXPIRY NOW
002300*              VARIES 1 DAY / 14 DAYS BY TRADE-TYPE.
002400* 02-12-94 SP  ADDED VWAP AND THE PULLBACK EDGE FOR DAY BARS -
002500*              DESK WANTED A LOWER-NOISE ENTRY FILTER.
002600* 11-04-95 SP  ADDED DIVERGENCE AND VOLUME-CONFIRMATION EDGES,
002700*              CONFIDENCE SCORE NOW 0-5 (SEE TICKET 0847).
002800* 27-09-96 RK  NEWS SENTIMENT ADJUSTMENT WIRED IN AGAINST THE
002900*              TRDNEWS SUMMARY FILE - TICKET 1140.
003000* 15-01-98 RK  RATIONALE AND RISK-NOTE TEXT NOW BUILT HERE
003100*              INSTEAD OF BY THE DESK CLERKS BY HAND.
003200* 04-08-98 TO  Y2K REVIEW - RUN DATE CENTURY NOW WINDOWED
003300*              (YY < 50 = 20XX, ELSE 19XX) FOR TS-CREATED AND
003400*              TS-EXPIRES - TICKET 1289.
003500* 20-03-99 TO  EXPIRY DATE ROLL-FORWARD REWRITTEN WITH THE
003600*              DAYS-IN-MONTH TABLE, OLD LOGIC MISSED LEAP YEARS.
003700* 09-09-99 MDC RAISED BAR TABLE TO 300 ENTRIES PER TIER - TWO
003800*              YEARS OF DAILY SWING BARS WAS OVERFLOWING 200.
003900* 11-04-00 MDC Y2K FOLLOW-UP - CONFIRMED TS-CREATED/TS-EXPIRES
004000*              ROLLED OVER TO 2000 CLEAN ON THE FIRST TRADING
004100*              DAY OF THE YEAR, NO CODE CHANGE REQUIRED.
004200*-----------------------*
004300 ENVIRONMENT DIVISION.
004400*-----------------------*
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT PRCBAR-FILE ASSIGN TO PRCBARIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS  IS  WS-PRCBAR-STATUS.
005600*
005700     SELECT SENTSUM-FILE ASSIGN TO SENTSUMIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-SENTSUM-STATUS.
006100*
006200     SELECT TRDSIG-FILE ASSIGN TO TRDSIGOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-TRDSIG-STATUS.
006600*
006700*-----------------------*
006800 DATA DIVISION.
006900*-----------------------*
007000 FILE SECTION.
007100*
007200 COPY PRCBARR.
007300*
007400 COPY SENTSUM.
007500*
007600 COPY TRDSIGR.
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 COPY SYSDATC.
008100*
008200 COPY EDGNAMC.
008300*
008400 01  WS-FILE-STATUSES.
008500     05  WS-PRCBAR-STATUS           PIC X(02) VALUE SPACES.
008600     05  WS-SENTSUM-STATUS          PIC X(02) VALUE SPACES.
008700     05  WS-TRDSIG-STATUS           PIC X(02) VALUE SPACES.
008800*
008900 01  WS-SWITCHES.
009000     05  WS-PRCBAR-EOF-SW           PIC X(01) VALUE 'N'.
009100         88  WS-PRCBAR-EOF                     VALUE 'Y'.
009200     05  WS-DIRECTION-FOUND-SW      PIC X(01) VALUE 'N'.
009300         88  WS-DIRECTION-FOUND                VALUE 'Y'.
009400*
009500 01  WS-CURRENT-GROUP.
009600     05  WS-CURRENT-TICKER          PIC X(08).
009700     05  WS-CURRENT-TRADE-TYPE      PIC X(01).
009800*
009900 01  WS-DIRECTION-WORK.
010000     05  WS-DIRECTION               PIC X(05).
010100         88  WS-DIR-LONG                       VALUE 'LONG '.
010200         88  WS-DIR-SHORT                      VALUE 'SHORT'.
010300*
010400*    TIER SUBSCRIPT CONSTANTS - MATCH THE ORDER BARS ARE LOADED,
010500*    HIGHER FIRST, THEN MIDDLE, THEN LOWER.
010600 01  WS-TIER-CONSTANTS.
010700     05  WS-TIER-HIGHER             PIC 9 VALUE 1.
010800     05  WS-TIER-MIDDLE             PIC 9 VALUE 2.
010900     05  WS-TIER-LOWER              PIC 9 VALUE 3.
011000*
011100*    HARD-CODED EMA MULTIPLIERS (R1), k = 2/(n+1).  KEPT AS
011200*    CONSTANTS RATHER THAN DIVIDED EVERY BAR - SEE THE RATE
011300*    TABLE STYLE IN THE OLD DEDUCTION CALCULATOR.
011400 01  WS-EMA-CONSTANTS.
011500     05  WS-K-EMA20                 PIC S9V9(06) VALUE 0.095238.
011600     05  WS-K-EMA50                 PIC S9V9(06) VALUE 0.039216.
011700     05  WS-K-14                    PIC S9V9(06) VALUE 0.133333.
011800*
011900*    PER-TICKER SENTIMENT SUMMARY LOADED FROM TRDNEWS' OUTPUT.
012000*    SENTSUM IS SORTED BY TICKER SO WE CAN SEARCH ALL IT.
012100 01  WS-SENTIMENT-TABLE.
012200     05  WS-SENT-COUNT              PIC 9(04) COMP VALUE ZEROES.
012300     05  WS-SENT-ENTRY OCCURS 1 TO 2000 TIMES
012400             DEPENDING ON WS-SENT-COUNT
012500             ASCENDING KEY IS WS-SENT-TICKER
012600             INDEXED BY WS-SENT-IDX.
012700         10  WS-SENT-TICKER         PIC X(08).
012800         10  WS-SENT-OVERALL        PIC X(08).
012900*
013000 01  WS-NEWS-LOOKUP.
013100     05  WS-NEWS-OVERALL            PIC X(08) VALUE SPACES.
013200         88  WS-NEWS-IS-POSITIVE               VALUE 'POSITIVE'.
013300         88  WS-NEWS-IS-NEGATIVE               VALUE 'NEGATIVE'.
013400*
013500*    THE THREE TIERS, EACH WITH ITS OWN BAR HISTORY AND ITS OWN
013600*    DERIVED SIGNAL SUMMARY (R9).  1=HIGHER 2=MIDDLE 3=LOWER.
013700 01  WS-TIER-TABLES.
013800     05  WS-TIER OCCURS 3 TIMES INDEXED BY WS-TIER-IDX.
013900         10  WS-TIER-VALID          PIC X VALUE 'N'.
014000             88  WS-TIER-IS-VALID               VALUE 'Y'.
014100         10  WS-TIER-BAR-COUNT      PIC 9(03) COMP VALUE ZEROES.
014200         10  WS-TIER-BAR OCCURS 300 TIMES INDEXED BY WS-BAR-IDX.
014300             15  WS-BAR-DATE        PIC 9(08).
014400             15  WS-BAR-CLOSE       PIC S9(07)V9(04).
014500             15  WS-BAR-HIGH        PIC S9(07)V9(04).
014600             15  WS-BAR-LOW         PIC S9(07)V9(04).
014700             15  WS-BAR-VOLUME      PIC 9(11).
014800             15  WS-BAR-EMA20       PIC S9(07)V9(04).
014900             15  WS-BAR-EMA50       PIC S9(07)V9(04).
015000             15  WS-BAR-RSI         PIC S9(03)V9(04).
015100         10  WS-TIER-TREND-BIAS     PIC X(08).
015200         10  WS-TIER-MOMENTUM-BIAS  PIC X(08).
015300         10  WS-TIER-PRICE-VS-VWAP  PIC X(05).
015400         10  WS-TIER-SLOPE          PIC S9(03)V9(04).
015500         10  WS-TIER-DIVERGENCE     PIC X(08).
015600         10  WS-TIER-BREAKOUT-LONG  PIC X.
015700             88  WS-TIER-BRK-LONG               VALUE 'Y'.
015800         10  WS-TIER-BREAKOUT-SHORT PIC X.
015900             88  WS-TIER-BRK-SHORT              VALUE 'Y'.
016000         10  WS-TIER-LAST-ATR       PIC S9(05)V99.
016100         10  WS-TIER-LAST-VWAP      PIC S9(07)V9(04).
016200         10  WS-TIER-AVG-VOL-10     PIC S9(11)V99.
016300*
016400 01  WS-CALC-FIELDS.
016500     05  WS-PREV-CLOSE              PIC S9(07)V9(04).
016600     05  WS-DELTA                   PIC S9(07)V9(04).
016700     05  WS-GAIN                    PIC S9(07)V9(04).
016800     05  WS-LOSS                    PIC S9(07)V9(04).
016900     05  WS-AVG-GAIN                PIC S9(07)V9(04).
017000     05  WS-AVG-LOSS                PIC S9(07)V9(04).
017100     05  WS-RS                      PIC S9(05)V9(04).
017200     05  WS-TR                      PIC S9(07)V9(04).
017300     05  WS-TR1                     PIC S9(07)V9(04).
017400     05  WS-TR2                     PIC S9(07)V9(04).
017500     05  WS-TR3                     PIC S9(07)V9(04).
017600     05  WS-ATR-RUN                 PIC S9(07)V9(04).
017700     05  WS-TYPICAL                 PIC S9(07)V9(04).
017800     05  WS-VWAP-NUM                PIC S9(15)V9(04).
017900     05  WS-VWAP-DEN                PIC 9(13).
018000     05  WS-MAX-VAL                 PIC S9(07)V9(04).
018100     05  WS-MIN-VAL                 PIC S9(07)V9(04).
018200     05  WS-MAX-RSI                 PIC S9(03)V9(04).
018300     05  WS-MIN-RSI                 PIC S9(03)V9(04).
018400     05  WS-VOL-SUM                 PIC 9(13).
018500     05  WS-LOOKBACK-START          PIC 9(03) COMP.
018600     05  WS-SCAN-IDX                PIC 9(03) COMP.
018700*
018800 01  WS-LEVELS-WORK.
018900     05  WS-R-VALUE-W               PIC S9(05)V99.
019000*
019100 01  WS-EDGE-WORK.
019200     05  WS-EDGE-COUNT              PIC 9 COMP VALUE ZEROES.
019300*
019400 01  WS-CONFIDENCE-WORK.
019500     05  WS-CONF-BASE               PIC 9 VALUE ZEROES.
019600     05  WS-CONF-NEWS-ADJ           PIC S9 VALUE ZEROES.
019700     05  WS-CONF-FINAL              PIC S9(02) VALUE ZEROES.
019800*
019900 01  WS-RATIONALE-WORK.
020000     05  WS-HIGHER-TF-LABEL         PIC X(06).
020100     05  WS-MIDDLE-TF-LABEL         PIC X(06).
020200     05  WS-EDGE-CLAUSE             PIC X(80).
020300     05  WS-NEWS-CLAUSE             PIC X(30).
020400     05  WS-DIRECTION-LABEL         PIC X(05).
020500     05  WS-TREND-LABEL             PIC X(08).
020600     05  WS-EDGE-LIST-TEXT          PIC X(64) VALUE SPACES.
020700     05  WS-EDGE-NAMES-FOUND        PIC 9 COMP VALUE ZEROES.
020800*
020900 01  WS-RISK-NOTES-WORK.
021000     05  WS-RISK-R-EDIT             PIC ZZZ9.99.
021100     05  WS-RISK-ATR-EDIT           PIC ZZZ9.99.
021200*
021300 01  WS-TRADE-ID-WORK.
021400     05  WS-TRADE-SEQ               PIC 9(03) COMP VALUE ZEROES.
021500     05  WS-TRADE-SEQ-EDIT          PIC 9(03).
021600*
021700*    EXPIRY DATE ROLL-FORWARD WORK AREA (R23 / U6).
021800 01  WS-EXPIRY-WORK.
021900     05  WS-DAYS-TO-ADD             PIC 9(02) COMP.
022000     05  WS-DAY-ADD-IDX             PIC 9(02) COMP.
022100     05  WS-EXP-CCYY                PIC 9(04).
022200     05  WS-EXP-MM                  PIC 9(02).
022300     05  WS-EXP-DD                  PIC 9(02).
022400     05  WS-EXP-LEAP-CHK            PIC 9(02) COMP.
022500     05  WS-EXP-REMAINDER           PIC 9(02) COMP.
022600     05  WS-EXP-DAYS-IN-MONTH       PIC 9(02).
022700*
022800*    ALTERNATE 8-BYTE VIEW OF THE ROLLED-FORWARD DATE, FOR
022900*    MOVING STRAIGHT INTO TS-EXPIRES.
023000 01  WS-EXPIRY-DATE-8.
023100     05  WS-EXP-CCYY-O              PIC 9(04).
023200     05  WS-EXP-MM-O                PIC 9(02).
023300     05  WS-EXP-DD-O                PIC 9(02).
023400 01  WS-EXPIRY-DATE-8-R REDEFINES WS-EXPIRY-DATE-8
023500                                    PIC 9(08).
023600*
023700*    DAYS-PER-MONTH LOOKUP - FEBRUARY ADJUSTED FOR LEAP YEARS
023800*    IN 220-ROLL-ONE-DAY BELOW, NOT HELD HERE.
023900 01  WS-DAYS-IN-MONTH-TABLE.
024000     05  FILLER                     PIC 9(02) VALUE 31.
024100     05  FILLER                     PIC 9(02) VALUE 28.
024200     05  FILLER                     PIC 9(02) VALUE 31.
024300     05  FILLER                     PIC 9(02) VALUE 30.
024400     05  FILLER                     PIC 9(02) VALUE 31.
024500     05  FILLER                     PIC 9(02) VALUE 30.
024600     05  FILLER                     PIC 9(02) VALUE 31.
024700     05  FILLER                     PIC 9(02) VALUE 31.
024800     05  FILLER                     PIC 9(02) VALUE 30.
024900     05  FILLER                     PIC 9(02) VALUE 31.
025000     05  FILLER                     PIC 9(02) VALUE 30.
025100     05  FILLER                     PIC 9(02) VALUE 31.
025200 01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
025300     05  WS-DAYS-IN-MONTH-ENTRY     PIC 9(02) OCCURS 12 TIMES.
025400*
025500*    RUN TOTALS - KEPT AS STANDALONE 77-LEVELS, NOT GROUPED, SINCE
025600*    THEY ARE DISPLAYED ONE AT A TIME AND NEVER MOVED AS A UNIT.
025700 77  WS-GROUPS-READ                 PIC 9(05) COMP VALUE ZEROES.
025800 77  WS-SIGNALS-WRITTEN             PIC 9(05) COMP VALUE ZEROES.
025900 77  WS-SIGNALS-SKIPPED             PIC 9(05) COMP VALUE ZEROES.
026000*
026100*-----------------------*
026200 PROCEDURE DIVISION.
026300*-----------------------*
026400 000-MAIN.
026500*
026600     ACCEPT CURRENT-DATE FROM DATE.
026700     ACCEPT CURRENT-TIME FROM TIME.
026800     PERFORM 045-DERIVE-CENTURY.
026900*
027000     DISPLAY '************ TRADE SIGNAL GENERATOR ***************'.
027100     DISPLAY 'TRDSIG STARTED DATE = ' CURRENT-MONTH '/'
027200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
027300     DISPLAY '             TIME = ' CURRENT-HOUR ':'
027400            CURRENT-MINUTE ':' CURRENT-SECOND.
027500*
027600     PERFORM 010-OPEN-FILES.
027700     PERFORM 020-LOAD-SENTIMENT-TABLE.
027800     PERFORM 030-LOAD-EDGE-NAMES.
027900     PERFORM 040-READ-PRCBAR.
028000*
028100     PERFORM 100-PROCESS-GROUP
028200        UNTIL WS-PRCBAR-EOF.
028300*
028400     PERFORM 900-DISPLAY-TOTALS.
028500     PERFORM 990-CLOSE-FILES.
028600*
028700     STOP RUN.
028800*
028900 010-OPEN-FILES.
029000*
029100     OPEN INPUT  PRCBAR-FILE.
029200     OPEN INPUT  SENTSUM-FILE.
029300     OPEN OUTPUT TRDSIG-FILE.
029400*
029500 020-LOAD-SENTIMENT-TABLE.
029600*
029700     MOVE ZEROES TO WS-SENT-COUNT.
029800     PERFORM 021-READ-ONE-SENT
029900        UNTIL WS-SENTSUM-STATUS = '10'.
030000*
030100 021-READ-ONE-SENT.
030200*
030300     READ SENTSUM-FILE
030400        AT END MOVE '10' TO WS-SENTSUM-STATUS.
030500*
030600     IF WS-SENTSUM-STATUS = '00'
030700         ADD 1 TO WS-SENT-COUNT
030800         MOVE SS-TICKER  TO WS-SENT-TICKER(WS-SENT-COUNT)
030900         MOVE SS-OVERALL TO WS-SENT-OVERALL(WS-SENT-COUNT)
031000     END-IF.
031100*
031200 030-LOAD-EDGE-NAMES.
031300*
031400     PERFORM 031-LOAD-ONE-EDGE-NAME
031500        VARYING EDGE-NAME-IDX FROM 1 BY 1
031600           UNTIL EDGE-NAME-IDX > 5.
031700*
031800 031-LOAD-ONE-EDGE-NAME.
031900*
032000     MOVE EDGE-NAME-VALUE(EDGE-NAME-IDX)
032100       TO EDGE-NAME(EDGE-NAME-IDX).
032200*
032300 040-READ-PRCBAR.
032400*
032500     READ PRCBAR-FILE
032600        AT END MOVE 'Y' TO WS-PRCBAR-EOF-SW.
032700*
032800     IF NOT WS-PRCBAR-EOF
032900         ADD 1 TO WS-RECS-READ
033000     END-IF.
033100*
033200 045-DERIVE-CENTURY.
033300*
033400     IF CURRENT-YEAR < 50
033500         MOVE 20 TO CURRENT-CENTURY
033600     ELSE
033700         MOVE 19 TO CURRENT-CENTURY
033800     END-IF.
033900*
034000 100-PROCESS-GROUP.
034100*
034200     MOVE PB-TICKER     TO WS-CURRENT-TICKER.
034300     MOVE PB-TRADE-TYPE TO WS-CURRENT-TRADE-TYPE.
034400*
034500     PERFORM 102-RESET-ONE-TIER
034600        VARYING WS-TIER-IDX FROM 1 BY 1 UNTIL WS-TIER-IDX > 3.
034700*
034800     PERFORM 110-LOAD-TIER-BARS
034900        UNTIL WS-PRCBAR-EOF
035000           OR PB-TICKER NOT = WS-CURRENT-TICKER
035100           OR PB-TRADE-TYPE NOT = WS-CURRENT-TRADE-TYPE.
035200*
035300     PERFORM 200-COMPUTE-TIER-INDICATORS
035400        VARYING WS-TIER-IDX FROM 1 BY 1 UNTIL WS-TIER-IDX > 3.
035500*
035600     PERFORM 300-DETERMINE-DIRECTION.
035700*
035800     IF WS-DIRECTION-FOUND
035900         PERFORM 310-COMPUTE-LEVELS
036000         PERFORM 320-EVALUATE-EDGES
036100         PERFORM 330-COMPUTE-CONFIDENCE
036200         PERFORM 340-BUILD-RATIONALE
036300         PERFORM 350-BUILD-RISK-NOTES
036400         PERFORM 360-WRITE-SIGNAL
036500     ELSE
036600         ADD 1 TO WS-SIGNALS-SKIPPED
036700     END-IF.
036800*
036900     ADD 1 TO WS-GROUPS-READ.
037000*
037100 102-RESET-ONE-TIER.
037200*
037300     MOVE 'N' TO WS-TIER-VALID(WS-TIER-IDX).
037400     MOVE ZEROES TO WS-TIER-BAR-COUNT(WS-TIER-IDX).
037500*
037600 110-LOAD-TIER-BARS.
037700*
037800     EVALUATE TRUE
037900        WHEN PB-TIER-HIGHER
038000           MOVE 1 TO WS-TIER-IDX
038100        WHEN PB-TIER-MIDDLE
038200           MOVE 2 TO WS-TIER-IDX
038300        WHEN PB-TIER-LOWER
038400           MOVE 3 TO WS-TIER-IDX
038500     END-EVALUATE.
038600*
038700     IF WS-TIER-BAR-COUNT(WS-TIER-IDX) < 300
038800         ADD 1 TO WS-TIER-BAR-COUNT(WS-TIER-IDX)
038900         MOVE WS-TIER-BAR-COUNT(WS-TIER-IDX) TO WS-BAR-IDX
039000         MOVE PB-DATE   TO WS-BAR-DATE(WS-TIER-IDX WS-BAR-IDX)
039100         MOVE PB-CLOSE  TO WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX)
039200         MOVE PB-HIGH   TO WS-BAR-HIGH(WS-TIER-IDX WS-BAR-IDX)
039300         MOVE PB-LOW    TO WS-BAR-LOW(WS-TIER-IDX WS-BAR-IDX)
039400         MOVE PB-VOLUME TO WS-BAR-VOLUME(WS-TIER-IDX WS-BAR-IDX)
039500     ELSE
039600         ADD 1 TO WS-RECS-SKIPPED
039700     END-IF.
039800*
039900     PERFORM 040-READ-PRCBAR.
040000*
040100 200-COMPUTE-TIER-INDICATORS.
040200*
040300     IF WS-TIER-BAR-COUNT(WS-TIER-IDX) >= 20
040400         PERFORM 210-COMPUTE-SERIES
040500         PERFORM 220-COMPUTE-SLOPE
040600         PERFORM 230-COMPUTE-DIVERGENCE
040700         PERFORM 240-COMPUTE-BREAKOUT
040800         PERFORM 250-COMPUTE-AVG-VOLUME
040900         PERFORM 260-COMPUTE-TIER-BIAS
041000         MOVE 'Y' TO WS-TIER-VALID(WS-TIER-IDX)
041100     END-IF.
041200*
041300*    ONE FORWARD PASS PER TIER COMPUTING EMA20, EMA50, RSI14,
041400*    ATR14 AND VWAP (R1, R3, R4, R5) TOGETHER.
041500 210-COMPUTE-SERIES.
041600*
041700     MOVE ZEROES TO WS-AVG-GAIN WS-AVG-LOSS WS-ATR-RUN
041800                     WS-VWAP-NUM WS-VWAP-DEN.
041900*
042000     PERFORM 215-COMPUTE-ONE-BAR
042100        VARYING WS-BAR-IDX FROM 1 BY 1
042200           UNTIL WS-BAR-IDX > WS-TIER-BAR-COUNT(WS-TIER-IDX).
042300*
042400     COMPUTE WS-TIER-LAST-ATR(WS-TIER-IDX) ROUNDED = WS-ATR-RUN.
042500*
042600     IF WS-VWAP-DEN = ZEROES
042700         MOVE ZEROES TO WS-TIER-LAST-VWAP(WS-TIER-IDX)
042800     ELSE
042900         COMPUTE WS-TIER-LAST-VWAP(WS-TIER-IDX) =
043000             WS-VWAP-NUM / WS-VWAP-DEN
043100     END-IF.
043200*
043300 215-COMPUTE-ONE-BAR.
043400*
043500         IF WS-BAR-IDX = 1
043600             MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX)
043700               TO WS-BAR-EMA20(WS-TIER-IDX WS-BAR-IDX)
043800             MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX)
043900               TO WS-BAR-EMA50(WS-TIER-IDX WS-BAR-IDX)
044000             MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX)
044100               TO WS-PREV-CLOSE
044200             COMPUTE WS-TR =
044300                 WS-BAR-HIGH(WS-TIER-IDX WS-BAR-IDX) -
044400                 WS-BAR-LOW(WS-TIER-IDX WS-BAR-IDX)
044500             MOVE ZEROES TO WS-DELTA WS-GAIN WS-LOSS
044600         ELSE
044700             COMPUTE WS-BAR-EMA20(WS-TIER-IDX WS-BAR-IDX) =
044800                 WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) * WS-K-EMA20
044900                 + WS-BAR-EMA20(WS-TIER-IDX WS-BAR-IDX - 1)
045000                   * (1 - WS-K-EMA20)
045100             COMPUTE WS-BAR-EMA50(WS-TIER-IDX WS-BAR-IDX) =
045200                 WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) * WS-K-EMA50
045300                 + WS-BAR-EMA50(WS-TIER-IDX WS-BAR-IDX - 1)
045400                   * (1 - WS-K-EMA50)
045500*
045600             COMPUTE WS-DELTA =
045700                 WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) - WS-PREV-CLOSE
045800             IF WS-DELTA > ZEROES
045900                 MOVE WS-DELTA TO WS-GAIN
046000                 MOVE ZEROES TO WS-LOSS
046100             ELSE
046200                 MOVE ZEROES TO WS-GAIN
046300                 COMPUTE WS-LOSS = ZEROES - WS-DELTA
046400             END-IF
046500*
046600             COMPUTE WS-TR1 =
046700                 WS-BAR-HIGH(WS-TIER-IDX WS-BAR-IDX) -
046800                 WS-BAR-LOW(WS-TIER-IDX WS-BAR-IDX)
046900             COMPUTE WS-TR2 =
047000                 WS-BAR-HIGH(WS-TIER-IDX WS-BAR-IDX) - WS-PREV-CLOSE
047100             IF WS-TR2 < ZEROES
047200                 COMPUTE WS-TR2 = ZEROES - WS-TR2
047300             END-IF
047400             COMPUTE WS-TR3 =
047500                 WS-BAR-LOW(WS-TIER-IDX WS-BAR-IDX) - WS-PREV-CLOSE
047600             IF WS-TR3 < ZEROES
047700                 COMPUTE WS-TR3 = ZEROES - WS-TR3
047800             END-IF
047900             MOVE WS-TR1 TO WS-TR
048000             IF WS-TR2 > WS-TR
048100                 MOVE WS-TR2 TO WS-TR
048200             END-IF
048300             IF WS-TR3 > WS-TR
048400                 MOVE WS-TR3 TO WS-TR
048500             END-IF
048600*
048700             MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX)
048800               TO WS-PREV-CLOSE
048900         END-IF
049000*
049100         IF WS-BAR-IDX = 1
049200             COMPUTE WS-BAR-RSI(WS-TIER-IDX WS-BAR-IDX) = ZEROES
049300             MOVE WS-GAIN TO WS-AVG-GAIN
049400             MOVE WS-LOSS TO WS-AVG-LOSS
049500             MOVE WS-TR   TO WS-ATR-RUN
049600         ELSE
049700             COMPUTE WS-AVG-GAIN =
049800                 WS-GAIN * WS-K-14 + WS-AVG-GAIN * (1 - WS-K-14)
049900             COMPUTE WS-AVG-LOSS =
050000                 WS-LOSS * WS-K-14 + WS-AVG-LOSS * (1 - WS-K-14)
050100             COMPUTE WS-ATR-RUN =
050200                 WS-TR * WS-K-14 + WS-ATR-RUN * (1 - WS-K-14)
050300*
050400             IF WS-AVG-LOSS = ZEROES
050500                 MOVE 100 TO WS-BAR-RSI(WS-TIER-IDX WS-BAR-IDX)
050600             ELSE
050700                 COMPUTE WS-RS = WS-AVG-GAIN / WS-AVG-LOSS
050800                 COMPUTE WS-BAR-RSI(WS-TIER-IDX WS-BAR-IDX) =
050900                     100 - (100 / (1 + WS-RS))
051000             END-IF
051100         END-IF
051200*
051300         COMPUTE WS-TYPICAL =
051400             (WS-BAR-HIGH(WS-TIER-IDX WS-BAR-IDX) +
051500              WS-BAR-LOW(WS-TIER-IDX WS-BAR-IDX) +
051600              WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX)) / 3
051700*
051800         IF WS-BAR-IDX = 1
051900             MOVE ZEROES TO WS-VWAP-NUM WS-VWAP-DEN
052000         ELSE
052100             IF WS-BAR-DATE(WS-TIER-IDX WS-BAR-IDX) NOT =
052200                WS-BAR-DATE(WS-TIER-IDX WS-BAR-IDX - 1)
052300                 MOVE ZEROES TO WS-VWAP-NUM WS-VWAP-DEN
052400             END-IF
052500         END-IF
052600         COMPUTE WS-VWAP-NUM = WS-VWAP-NUM +
052700             (WS-TYPICAL * WS-BAR-VOLUME(WS-TIER-IDX WS-BAR-IDX)).
052800         COMPUTE WS-VWAP-DEN = WS-VWAP-DEN +
052900             WS-BAR-VOLUME(WS-TIER-IDX WS-BAR-IDX).
053000*
053100*    R6 - SLOPE OF EMA20 OVER THE LAST 5 BARS.
053200 220-COMPUTE-SLOPE.
053300*
053400     MOVE ZEROES TO WS-TIER-SLOPE(WS-TIER-IDX).
053500*
053600     IF WS-TIER-BAR-COUNT(WS-TIER-IDX) >= 6
053700         MOVE WS-TIER-BAR-COUNT(WS-TIER-IDX) TO WS-BAR-IDX
053800         MOVE WS-BAR-EMA20(WS-TIER-IDX WS-BAR-IDX - 5)
053900           TO WS-MIN-VAL
054000         IF WS-MIN-VAL NOT = ZEROES
054100             COMPUTE WS-TIER-SLOPE(WS-TIER-IDX) =
054200                 ((WS-BAR-EMA20(WS-TIER-IDX WS-BAR-IDX) -
054300                   WS-MIN-VAL) / WS-MIN-VAL) * 100
054400         END-IF
054500     END-IF.
054600*
054700*    R7 - BEARISH/BULLISH DIVERGENCE OVER THE LAST 20 BARS.
054800 230-COMPUTE-DIVERGENCE.
054900*
055000     MOVE 'NONE' TO WS-TIER-DIVERGENCE(WS-TIER-IDX).
055100*
055200     MOVE WS-TIER-BAR-COUNT(WS-TIER-IDX) TO WS-BAR-IDX.
055300     COMPUTE WS-LOOKBACK-START = WS-BAR-IDX - 19.
055400*
055500     MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-LOOKBACK-START) TO WS-MAX-VAL.
055600     MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-LOOKBACK-START) TO WS-MIN-VAL.
055700     MOVE WS-BAR-RSI(WS-TIER-IDX WS-LOOKBACK-START)   TO WS-MAX-RSI.
055800     MOVE WS-BAR-RSI(WS-TIER-IDX WS-LOOKBACK-START)   TO WS-MIN-RSI.
055900*
056000     PERFORM 235-SCAN-ONE-DIVERGENCE-BAR
056100        VARYING WS-SCAN-IDX FROM WS-LOOKBACK-START BY 1
056200           UNTIL WS-SCAN-IDX > WS-BAR-IDX.
056300*
056400     IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) > (WS-MAX-VAL * 0.95)
056500        AND WS-BAR-RSI(WS-TIER-IDX WS-BAR-IDX) < (WS-MAX-RSI * 0.95)
056600         MOVE 'BEARISH' TO WS-TIER-DIVERGENCE(WS-TIER-IDX)
056700     ELSE
056800         IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) <
056900            (WS-MIN-VAL * 1.05)
057000            AND WS-BAR-RSI(WS-TIER-IDX WS-BAR-IDX) >
057100            (WS-MIN-RSI * 1.05)
057200             MOVE 'BULLISH' TO WS-TIER-DIVERGENCE(WS-TIER-IDX)
057300         END-IF
057400     END-IF.
057500*
057600 235-SCAN-ONE-DIVERGENCE-BAR.
057700*
057800     IF WS-BAR-CLOSE(WS-TIER-IDX WS-SCAN-IDX) > WS-MAX-VAL
057900         MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-SCAN-IDX) TO WS-MAX-VAL
058000     END-IF.
058100     IF WS-BAR-CLOSE(WS-TIER-IDX WS-SCAN-IDX) < WS-MIN-VAL
058200         MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-SCAN-IDX) TO WS-MIN-VAL
058300     END-IF.
058400     IF WS-BAR-RSI(WS-TIER-IDX WS-SCAN-IDX) > WS-MAX-RSI
058500         MOVE WS-BAR-RSI(WS-TIER-IDX WS-SCAN-IDX) TO WS-MAX-RSI
058600     END-IF.
058700     IF WS-BAR-RSI(WS-TIER-IDX WS-SCAN-IDX) < WS-MIN-RSI
058800         MOVE WS-BAR-RSI(WS-TIER-IDX WS-SCAN-IDX) TO WS-MIN-RSI
058900     END-IF.
059000*
059100*    R8 - THREE BAR BREAKOUT TRIGGERS.
059200 240-COMPUTE-BREAKOUT.
059300*
059400     MOVE 'N' TO WS-TIER-BREAKOUT-LONG(WS-TIER-IDX).
059500     MOVE 'N' TO WS-TIER-BREAKOUT-SHORT(WS-TIER-IDX).
059600*
059700     MOVE WS-TIER-BAR-COUNT(WS-TIER-IDX) TO WS-BAR-IDX.
059800     MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 1) TO WS-MAX-VAL.
059900     MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 1) TO WS-MIN-VAL.
060000*
060100     IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 2) > WS-MAX-VAL
060200         MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 2) TO WS-MAX-VAL
060300     END-IF.
060400     IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 3) > WS-MAX-VAL
060500         MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 3) TO WS-MAX-VAL
060600     END-IF.
060700     IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 2) < WS-MIN-VAL
060800         MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 2) TO WS-MIN-VAL
060900     END-IF.
061000     IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 3) < WS-MIN-VAL
061100         MOVE WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX - 3) TO WS-MIN-VAL
061200     END-IF.
061300*
061400     IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) > WS-MAX-VAL
061500         MOVE 'Y' TO WS-TIER-BREAKOUT-LONG(WS-TIER-IDX)
061600     END-IF.
061700     IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) < WS-MIN-VAL
061800         MOVE 'Y' TO WS-TIER-BREAKOUT-SHORT(WS-TIER-IDX)
061900     END-IF.
062000*
062100*    MEAN OF THE LAST 10 VOLUMES, USED BY THE VOLUME EDGE (R12).
062200 250-COMPUTE-AVG-VOLUME.
062300*
062400     MOVE WS-TIER-BAR-COUNT(WS-TIER-IDX) TO WS-BAR-IDX.
062500     COMPUTE WS-LOOKBACK-START = WS-BAR-IDX - 9.
062600     MOVE ZEROES TO WS-VOL-SUM.
062700*
062800     PERFORM 255-ADD-ONE-VOLUME
062900        VARYING WS-SCAN-IDX FROM WS-LOOKBACK-START BY 1
063000           UNTIL WS-SCAN-IDX > WS-BAR-IDX.
063100*
063200     COMPUTE WS-TIER-AVG-VOL-10(WS-TIER-IDX) = WS-VOL-SUM / 10.
063300*
063400 255-ADD-ONE-VOLUME.
063500*
063600     ADD WS-BAR-VOLUME(WS-TIER-IDX WS-SCAN-IDX) TO WS-VOL-SUM.
063700*
063800*    R9 - TREND / MOMENTUM / PRICE-VS-VWAP BIAS FOR THIS TIER.
063900 260-COMPUTE-TIER-BIAS.
064000*
064100     MOVE WS-TIER-BAR-COUNT(WS-TIER-IDX) TO WS-BAR-IDX.
064200*
064300     IF WS-BAR-EMA20(WS-TIER-IDX WS-BAR-IDX) >
064400        WS-BAR-EMA50(WS-TIER-IDX WS-BAR-IDX)
064500         MOVE 'BULLISH' TO WS-TIER-TREND-BIAS(WS-TIER-IDX)
064600     ELSE
064700         IF WS-BAR-EMA20(WS-TIER-IDX WS-BAR-IDX) <
064800            WS-BAR-EMA50(WS-TIER-IDX WS-BAR-IDX)
064900             MOVE 'BEARISH' TO WS-TIER-TREND-BIAS(WS-TIER-IDX)
065000         ELSE
065100             MOVE 'NEUTRAL' TO WS-TIER-TREND-BIAS(WS-TIER-IDX)
065200         END-IF
065300     END-IF.
065400*
065500     IF WS-BAR-RSI(WS-TIER-IDX WS-BAR-IDX) > 55
065600         MOVE 'BULLISH' TO WS-TIER-MOMENTUM-BIAS(WS-TIER-IDX)
065700     ELSE
065800         IF WS-BAR-RSI(WS-TIER-IDX WS-BAR-IDX) < 45
065900             MOVE 'BEARISH' TO WS-TIER-MOMENTUM-BIAS(WS-TIER-IDX)
066000         ELSE
066100             MOVE 'NEUTRAL' TO WS-TIER-MOMENTUM-BIAS(WS-TIER-IDX)
066200         END-IF
066300     END-IF.
066400*
066500     MOVE SPACES TO WS-TIER-PRICE-VS-VWAP(WS-TIER-IDX).
066600     IF WS-CURRENT-TRADE-TYPE = 'D'
066700         IF WS-BAR-CLOSE(WS-TIER-IDX WS-BAR-IDX) >
066800            WS-TIER-LAST-VWAP(WS-TIER-IDX)
066900             MOVE 'ABOVE' TO WS-TIER-PRICE-VS-VWAP(WS-TIER-IDX)
067000         ELSE
067100             MOVE 'BELOW' TO WS-TIER-PRICE-VS-VWAP(WS-TIER-IDX)
067200         END-IF
067300     END-IF.
067400*
067500*    R10 - DIRECTION FROM HIGHER + MIDDLE TIER TREND.
067600 300-DETERMINE-DIRECTION.
067700*
067800     MOVE 'N' TO WS-DIRECTION-FOUND-SW.
067900     MOVE SPACES TO WS-DIRECTION.
068000*
068100     IF WS-TIER-IS-VALID(1) AND WS-TIER-IS-VALID(2)
068200        AND WS-TIER-IS-VALID(3)
068300         IF WS-TIER-TREND-BIAS(1) = 'BULLISH'
068400            AND WS-TIER-TREND-BIAS(2) = 'BULLISH'
068500             MOVE 'LONG ' TO WS-DIRECTION
068600             MOVE 'Y' TO WS-DIRECTION-FOUND-SW
068700         ELSE
068800             IF WS-TIER-TREND-BIAS(1) = 'BEARISH'
068900                AND WS-TIER-TREND-BIAS(2) = 'BEARISH'
069000                 MOVE 'SHORT' TO WS-DIRECTION
069100                 MOVE 'Y' TO WS-DIRECTION-FOUND-SW
069200             END-IF
069300         END-IF
069400     END-IF.
069500*
069600*    R11 - ENTRY / STOP / TARGET LEVELS FROM THE LOWER TIER.
069700 310-COMPUTE-LEVELS.
069800*
069900     MOVE WS-TIER-BAR-COUNT(3) TO WS-BAR-IDX.
070000     COMPUTE TS-ENTRY ROUNDED = WS-BAR-CLOSE(3 WS-BAR-IDX).
070100     MOVE WS-TIER-LAST-ATR(3)        TO TS-ATR.
070200*
070300     IF WS-DIRECTION = 'LONG '
070400         COMPUTE TS-STOP ROUNDED = TS-ENTRY - TS-ATR
070500     ELSE
070600         COMPUTE TS-STOP ROUNDED = TS-ENTRY + TS-ATR
070700     END-IF.
070800*
070900     COMPUTE WS-R-VALUE-W = TS-ENTRY - TS-STOP.
071000     IF WS-R-VALUE-W < ZEROES
071100         COMPUTE WS-R-VALUE-W = ZEROES - WS-R-VALUE-W
071200     END-IF.
071300     MOVE WS-R-VALUE-W TO TS-R-VALUE.
071400*
071500     IF WS-DIRECTION = 'LONG '
071600         COMPUTE TS-TARGET  ROUNDED = TS-ENTRY + (2 * TS-R-VALUE)
071700         COMPUTE TS-TARGET2 ROUNDED = TS-ENTRY + TS-R-VALUE
071800     ELSE
071900         COMPUTE TS-TARGET  ROUNDED = TS-ENTRY - (2 * TS-R-VALUE)
072000         COMPUTE TS-TARGET2 ROUNDED = TS-ENTRY - TS-R-VALUE
072100     END-IF.
072200*
072300     MOVE 2.0 TO TS-RISK-REWARD.
072400*
072500*    R12 - THE FIVE REFINEMENT EDGES.
072600 320-EVALUATE-EDGES.
072700*
072800     MOVE ZEROES TO WS-EDGE-COUNT.
072900     MOVE 'N' TO TS-EDGE-SLOPE TS-EDGE-PULLBACK
073000                 TS-EDGE-VOLATILITY TS-EDGE-VOLUME
073100                 TS-EDGE-DIVERGENCE.
073200*
073300     IF (WS-DIRECTION = 'LONG '  AND WS-TIER-SLOPE(1) >  0.1)
073400        OR
073500        (WS-DIRECTION = 'SHORT' AND WS-TIER-SLOPE(1) < -0.1)
073600         MOVE 'Y' TO TS-EDGE-SLOPE
073700         ADD 1 TO WS-EDGE-COUNT
073800     END-IF.
073900*
074000     IF WS-CURRENT-TRADE-TYPE = 'D'
074100         IF WS-DIRECTION = 'LONG '
074200            AND WS-TIER-PRICE-VS-VWAP(2) = 'ABOVE'
074300            AND WS-BAR-RSI(2 WS-TIER-BAR-COUNT(2)) > 45
074400            AND WS-BAR-RSI(2 WS-TIER-BAR-COUNT(2)) < 65
074500             MOVE 'Y' TO TS-EDGE-PULLBACK
074600             ADD 1 TO WS-EDGE-COUNT
074700         ELSE
074800             IF WS-DIRECTION = 'SHORT'
074900                AND WS-TIER-PRICE-VS-VWAP(2) = 'BELOW'
075000                AND WS-BAR-RSI(2 WS-TIER-BAR-COUNT(2)) > 35
075100                AND WS-BAR-RSI(2 WS-TIER-BAR-COUNT(2)) < 55
075200                 MOVE 'Y' TO TS-EDGE-PULLBACK
075300                 ADD 1 TO WS-EDGE-COUNT
075400             END-IF
075500         END-IF
075600     END-IF.
075700*
075800     MOVE WS-TIER-BAR-COUNT(3) TO WS-BAR-IDX.
075900     COMPUTE WS-MAX-VAL = WS-BAR-HIGH(3 WS-BAR-IDX) -
076000                           WS-BAR-LOW(3 WS-BAR-IDX).
076100     IF WS-MAX-VAL > (1.25 * WS-TIER-LAST-ATR(3))
076200         MOVE 'Y' TO TS-EDGE-VOLATILITY
076300         ADD 1 TO WS-EDGE-COUNT
076400     END-IF.
076500*
076600     IF WS-BAR-VOLUME(3 WS-BAR-IDX) >
076700        (1.5 * WS-TIER-AVG-VOL-10(3))
076800         MOVE 'Y' TO TS-EDGE-VOLUME
076900         ADD 1 TO WS-EDGE-COUNT
077000     END-IF.
077100*
077200     IF (WS-DIRECTION = 'LONG '
077300        AND WS-TIER-DIVERGENCE(3) = 'BULLISH')
077400        OR
077500        (WS-DIRECTION = 'SHORT'
077600        AND WS-TIER-DIVERGENCE(3) = 'BEARISH')
077700         MOVE 'Y' TO TS-EDGE-DIVERGENCE
077800         ADD 1 TO WS-EDGE-COUNT
077900     END-IF.
078000*
078100     MOVE WS-EDGE-COUNT TO TS-EDGES-COUNT.
078200*
078300*    R13/R14 - BASE CONFIDENCE, EDGE BONUS, NEWS ADJUSTMENT.
078400 330-COMPUTE-CONFIDENCE.
078500*
078600     MOVE 1 TO WS-CONF-BASE.
078700*
078800     IF (WS-DIRECTION = 'LONG '
078900        AND WS-TIER-MOMENTUM-BIAS(2) = 'BULLISH')
079000        OR
079100        (WS-DIRECTION = 'SHORT'
079200        AND WS-TIER-MOMENTUM-BIAS(2) = 'BEARISH')
079300         ADD 1 TO WS-CONF-BASE
079400     END-IF.
079500*
079600     IF (WS-DIRECTION = 'LONG '  AND WS-TIER-BRK-LONG(3))
079700        OR
079800        (WS-DIRECTION = 'SHORT' AND WS-TIER-BRK-SHORT(3))
079900         ADD 1 TO WS-CONF-BASE
080000     END-IF.
080100*
080200     IF WS-EDGE-COUNT > 2
080300         ADD 2 TO WS-CONF-BASE
080400     ELSE
080500         ADD WS-EDGE-COUNT TO WS-CONF-BASE
080600     END-IF.
080700*
080800     PERFORM 335-LOOKUP-SENTIMENT.
080900*
081000     MOVE ZEROES TO WS-CONF-NEWS-ADJ.
081100     IF (WS-DIRECTION = 'LONG '  AND WS-NEWS-IS-POSITIVE)
081200        OR
081300        (WS-DIRECTION = 'SHORT' AND WS-NEWS-IS-NEGATIVE)
081400         MOVE 1 TO WS-CONF-NEWS-ADJ
081500     ELSE
081600         IF (WS-DIRECTION = 'LONG '  AND WS-NEWS-IS-NEGATIVE)
081700            OR
081800            (WS-DIRECTION = 'SHORT' AND WS-NEWS-IS-POSITIVE)
081900             MOVE -1 TO WS-CONF-NEWS-ADJ
082000         END-IF
082100     END-IF.
082200*
082300     COMPUTE WS-CONF-FINAL = WS-CONF-BASE + WS-CONF-NEWS-ADJ.
082400     IF WS-CONF-FINAL > 5
082500         MOVE 5 TO WS-CONF-FINAL
082600     END-IF.
082700     IF WS-CONF-FINAL < 0
082800         MOVE 0 TO WS-CONF-FINAL
082900     END-IF.
083000     MOVE WS-CONF-FINAL TO TS-CONFIDENCE.
083100*
083200 335-LOOKUP-SENTIMENT.
083300*
083400     MOVE SPACES TO WS-NEWS-OVERALL.
083500*
083600     IF WS-SENT-COUNT > ZEROES
083700         SEARCH ALL WS-SENT-ENTRY
083800             AT END
083900                 MOVE SPACES TO WS-NEWS-OVERALL
084000             WHEN WS-SENT-TICKER(WS-SENT-IDX) = WS-CURRENT-TICKER
084100                 MOVE WS-SENT-OVERALL(WS-SENT-IDX)
084200                   TO WS-NEWS-OVERALL
084300         END-SEARCH
084400     END-IF.
084500*
084600*    R15 - RATIONALE TEMPLATE.
084700 340-BUILD-RATIONALE.
084800*
084900     IF WS-CURRENT-TRADE-TYPE = 'D'
085000         MOVE '1H    ' TO WS-HIGHER-TF-LABEL
085100         MOVE '15M   ' TO WS-MIDDLE-TF-LABEL
085200     ELSE
085300         MOVE 'WEEKLY' TO WS-HIGHER-TF-LABEL
085400         MOVE 'DAILY ' TO WS-MIDDLE-TF-LABEL
085500     END-IF.
085600*
085700     IF WS-DIRECTION = 'LONG '
085800         MOVE 'Long' TO WS-DIRECTION-LABEL
085900     ELSE
086000         MOVE 'Short' TO WS-DIRECTION-LABEL
086100     END-IF.
086200     MOVE WS-TIER-TREND-BIAS(1) TO WS-TREND-LABEL.
086300*
086400     MOVE SPACES TO WS-EDGE-LIST-TEXT.
086500     MOVE ZEROES TO WS-EDGE-NAMES-FOUND.
086600     PERFORM 345-ADD-ONE-EDGE-NAME
086700        VARYING EDGE-NAME-IDX FROM 1 BY 1
086800           UNTIL EDGE-NAME-IDX > 5
086900              OR WS-EDGE-NAMES-FOUND >= 2.
087000*
087100     IF WS-EDGE-COUNT > ZEROES
087200         STRING 'Strong conviction with ' DELIMITED BY SIZE
087300                TS-EDGES-COUNT           DELIMITED BY SIZE
087400                ' edge(s): '              DELIMITED BY SIZE
087500                WS-EDGE-LIST-TEXT         DELIMITED BY '  '
087600                INTO WS-EDGE-CLAUSE
087700     ELSE
087800         MOVE 'Basic setup without additional edge confirmation'
087900           TO WS-EDGE-CLAUSE
088000     END-IF.
088100*
088200     IF WS-NEWS-OVERALL = SPACES OR WS-NEWS-OVERALL = 'NEUTRAL '
088300         MOVE 'News sentiment neutral' TO WS-NEWS-CLAUSE
088400     ELSE
088500         STRING 'News sentiment ' DELIMITED BY SIZE
088600                WS-NEWS-OVERALL   DELIMITED BY '  '
088700                INTO WS-NEWS-CLAUSE
088800     END-IF.
088900*
089000     STRING WS-DIRECTION-LABEL DELIMITED BY SPACE
089100            ' setup with '     DELIMITED BY SIZE
089200            WS-HIGHER-TF-LABEL DELIMITED BY '  '
089300            ' '                DELIMITED BY SIZE
089400            WS-TREND-LABEL     DELIMITED BY '  '
089500            ' trend confirmed by ' DELIMITED BY SIZE
089600            WS-MIDDLE-TF-LABEL DELIMITED BY '  '
089700            ' momentum. '      DELIMITED BY SIZE
089800            WS-EDGE-CLAUSE     DELIMITED BY '  '
089900            '. '               DELIMITED BY SIZE
090000            WS-NEWS-CLAUSE     DELIMITED BY '  '
090100            '.'                DELIMITED BY SIZE
090200            INTO TS-RATIONALE.
090300*
090400 345-ADD-ONE-EDGE-NAME.
090500*
090600     IF (EDGE-NAME-IDX = 1 AND TS-EDGE-SLOPE-MET)
090700        OR (EDGE-NAME-IDX = 2 AND TS-EDGE-PULLBACK-MET)
090800        OR (EDGE-NAME-IDX = 3 AND TS-EDGE-VOLATILITY-MET)
090900        OR (EDGE-NAME-IDX = 4 AND TS-EDGE-VOLUME-MET)
091000        OR (EDGE-NAME-IDX = 5 AND TS-EDGE-DIVERGENCE-MET)
091100         IF WS-EDGE-NAMES-FOUND > ZEROES
091200             STRING WS-EDGE-LIST-TEXT DELIMITED BY '  '
091300                    ', ' DELIMITED BY SIZE
091400                    EDGE-NAME(EDGE-NAME-IDX) DELIMITED BY '  '
091500                    INTO WS-EDGE-LIST-TEXT
091600         ELSE
091700             MOVE EDGE-NAME(EDGE-NAME-IDX) TO WS-EDGE-LIST-TEXT
091800         END-IF
091900         ADD 1 TO WS-EDGE-NAMES-FOUND
092000     END-IF.
092100*
092200*    R16 - RISK NOTES.
092300 350-BUILD-RISK-NOTES.
092400*
092500     MOVE TS-R-VALUE TO WS-RISK-R-EDIT.
092600     MOVE TS-ATR     TO WS-RISK-ATR-EDIT.
092700*
092800     IF WS-CURRENT-TRADE-TYPE = 'D'
092900         STRING 'Risk 2.0R (Entry to stop = $'
093000                                      DELIMITED BY SIZE
093100                WS-RISK-R-EDIT        DELIMITED BY SIZE
093200                '); Risk 1-2% of capital per trade; ATR: $'
093300                                      DELIMITED BY SIZE
093400                WS-RISK-ATR-EDIT      DELIMITED BY SIZE
093500                ' (volatility measure); Avoid 11:30 AM - 1:30 PM'
093600                                      DELIMITED BY SIZE
093700                ' EST low-volume window'
093800                                      DELIMITED BY SIZE
093900                INTO TS-RISK-NOTES
094000     ELSE
094100         STRING 'Risk 2.0R (Entry to stop = $'
094200                                      DELIMITED BY SIZE
094300                WS-RISK-R-EDIT        DELIMITED BY SIZE
094400                '); Risk 1-2% of capital per trade; ATR: $'
094500                                      DELIMITED BY SIZE
094600                WS-RISK-ATR-EDIT      DELIMITED BY SIZE
094700                ' (volatility measure)'
094800                                      DELIMITED BY SIZE
094900                INTO TS-RISK-NOTES
095000     END-IF.
095100*
095200*    U6 - WRITE THE NEW LEDGER RECORD.
095300 360-WRITE-SIGNAL.
095400*
095500     ADD 1 TO WS-TRADE-SEQ.
095600     MOVE WS-TRADE-SEQ TO WS-TRADE-SEQ-EDIT.
095700*
095800     STRING WS-CURRENT-TICKER DELIMITED BY SPACE
095900            '-'               DELIMITED BY SIZE
096000            CURRENT-CENTURY   DELIMITED BY SIZE
096100            CURRENT-YEAR      DELIMITED BY SIZE
096200            CURRENT-MONTH     DELIMITED BY SIZE
096300            CURRENT-DAY       DELIMITED BY SIZE
096400            '-'               DELIMITED BY SIZE
096500            WS-TRADE-SEQ-EDIT DELIMITED BY SIZE
096600            INTO TS-TRADE-ID.
096700*
096800     MOVE WS-CURRENT-TICKER TO TS-TICKER.
096900     IF WS-CURRENT-TRADE-TYPE = 'D'
097000         MOVE 'DAY  ' TO TS-TRADE-TYPE
097100         MOVE 1 TO WS-DAYS-TO-ADD
097200     ELSE
097300         MOVE 'SWING' TO TS-TRADE-TYPE
097400         MOVE 14 TO WS-DAYS-TO-ADD
097500     END-IF.
097600     MOVE WS-DIRECTION TO TS-DIRECTION.
097700*
097800     MOVE 'PENDING ' TO TS-STATUS.
097900     MOVE ZEROES TO TS-R-ACHIEVED TS-EXIT-PRICE.
098000     MOVE SPACES TO TS-EXIT-REASON.
098100*
098200     MOVE CURRENT-CENTURY TO TS-CREATED-CCYY(1:2).
098300     MOVE CURRENT-YEAR    TO TS-CREATED-CCYY(3:2).
098400     MOVE CURRENT-MONTH   TO TS-CREATED-MM.
098500     MOVE CURRENT-DAY     TO TS-CREATED-DD.
098600*
098700     PERFORM 370-COMPUTE-EXPIRY.
098800     MOVE WS-EXPIRY-DATE-8-R TO TS-EXPIRES.
098900*
099000     WRITE TRDSIG-RECORD.
099100*
099200     IF WS-TRDSIG-STATUS NOT = '00'
099300         DISPLAY 'TRDSIG-FILE WRITE ERROR, STATUS = '
099400                 WS-TRDSIG-STATUS
099500     ELSE
099600         ADD 1 TO WS-RECS-WRITTEN
099700         ADD 1 TO WS-SIGNALS-WRITTEN
099800     END-IF.
099900*
100000*    ROLL TS-CREATED FORWARD BY WS-DAYS-TO-ADD CALENDAR DAYS,
100100*    ONE DAY AT A TIME, USING THE DAYS-IN-MONTH TABLE (U6).
100200 370-COMPUTE-EXPIRY.
100300*
100400     MOVE TS-CREATED-CCYY TO WS-EXP-CCYY.
100500     MOVE TS-CREATED-MM   TO WS-EXP-MM.
100600     MOVE TS-CREATED-DD   TO WS-EXP-DD.
100700*
100800     PERFORM 380-ROLL-ONE-DAY
100900        VARYING WS-DAY-ADD-IDX FROM 1 BY 1
101000           UNTIL WS-DAY-ADD-IDX > WS-DAYS-TO-ADD.
101100*
101200     MOVE WS-EXP-CCYY TO WS-EXP-CCYY-O.
101300     MOVE WS-EXP-MM   TO WS-EXP-MM-O.
101400     MOVE WS-EXP-DD   TO WS-EXP-DD-O.
101500*
101600 380-ROLL-ONE-DAY.
101700*
101800     MOVE WS-DAYS-IN-MONTH-ENTRY(WS-EXP-MM) TO WS-EXP-DAYS-IN-MONTH.
101900*
102000     IF WS-EXP-MM = 2
102100         DIVIDE WS-EXP-CCYY BY 4 GIVING WS-EXP-LEAP-CHK
102200                REMAINDER WS-EXP-REMAINDER
102300         IF WS-EXP-REMAINDER = ZEROES
102400             MOVE 29 TO WS-EXP-DAYS-IN-MONTH
102500         END-IF
102600     END-IF.
102700*
102800     ADD 1 TO WS-EXP-DD.
102900     IF WS-EXP-DD > WS-EXP-DAYS-IN-MONTH
103000         MOVE 1 TO WS-EXP-DD
103100         ADD 1 TO WS-EXP-MM
103200         IF WS-EXP-MM > 12
103300             MOVE 1 TO WS-EXP-MM
103400             ADD 1 TO WS-EXP-CCYY
103500         END-IF
103600     END-IF.
103700*
103800 900-DISPLAY-TOTALS.
103900*
104000     DISPLAY '--------------------------------------------'.
104100     DISPLAY 'GROUPS READ        : ' WS-GROUPS-READ.
104200     DISPLAY 'SIGNALS WRITTEN    : ' WS-SIGNALS-WRITTEN.
104300     DISPLAY 'SIGNALS SKIPPED    : ' WS-SIGNALS-SKIPPED.
104400     DISPLAY '--------------------------------------------'.
104500*
104600 990-CLOSE-FILES.
104700*
104800     CLOSE PRCBAR-FILE.
104900     CLOSE SENTSUM-FILE.
105000     CLOSE TRDSIG-FILE.

000100*---------------------------------------------------------------*
000200*    PRCBARR - PRICE BAR INPUT RECORD, ONE BAR PER TICKER PER
000300*    TRADE-TYPE PER TIER.  FILE IS SORTED BY TICKER, TRADE-TYPE,
000400*    TIER, THEN PB-SEQ ASCENDING (OLDEST BAR FIRST) BEFORE THIS
000500*    JOB EVER SEES IT - TRDSIG DOES NOT RE-SORT.        SP 1994
000600*---------------------------------------------------------------*
000700 FD  PRCBAR-FILE
000800     RECORDING MODE IS F.
000900*
001000 01  PRCBAR-RECORD.
001100     05  PB-TICKER                  PIC X(08).
001200     05  PB-TRADE-TYPE               PIC X(01).
001300         88  PB-DAY-TRADE                       VALUE 'D'.
001400         88  PB-SWING-TRADE                     VALUE 'S'.
001500     05  PB-TIMEFRAME                PIC X(01).
001600         88  PB-TIER-HIGHER                     VALUE 'H'.
001700         88  PB-TIER-MIDDLE                      VALUE 'M'.
001800         88  PB-TIER-LOWER                       VALUE 'L'.
001900     05  PB-SEQ                      PIC 9(05).
002000     05  PB-DATE                     PIC 9(08).
002100*        ALTERNATE VIEW OF PB-DATE FOR THE VWAP RESET-ON-DATE-
002200*        CHANGE LOGIC (R5) AND THE EXPIRY-DATE MATH IN TRDSIG.
002300     05  PB-DATE-BREAKDOWN REDEFINES PB-DATE.
002400         10  PB-DATE-CCYY            PIC 9(04).
002500         10  PB-DATE-MM              PIC 9(02).
002600         10  PB-DATE-DD              PIC 9(02).
002700     05  PB-TIME                     PIC 9(06).
002800     05  PB-OPEN                     PIC S9(07)V9(04).
002900     05  PB-HIGH                     PIC S9(07)V9(04).
003000     05  PB-LOW                      PIC S9(07)V9(04).
003100     05  PB-CLOSE                    PIC S9(07)V9(04).
003200     05  PB-VOLUME                   PIC 9(11).
003300     05  FILLER                      PIC X(16).

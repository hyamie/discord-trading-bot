000100*---------------------------------------------------------------*
000200*    NEWARTR - NEWS ARTICLE INPUT RECORD, ONE HEADLINE PER
000300*    RECORD, FILE SORTED BY NA-TICKER SO TRDNEWS CAN CONTROL
000400*    BREAK ON TICKER LIKE THE OLD INVOICE CURSOR DID.    SP 1994
000500*---------------------------------------------------------------*
000600 FD  NEWART-FILE
000700     RECORDING MODE IS F.
000800*
000900 01  NEWART-RECORD.
001000     05  NA-TICKER                   PIC X(008).
001100     05  NA-PUBDATE                  PIC 9(008).
001200*        ALTERNATE VIEW OF NA-PUBDATE, KEPT FOR SYMMETRY WITH
001300*        PRCBARR'S DATE BREAKDOWN - NOT USED FOR SORTING HERE.
001400     05  NA-PUBDATE-BRK REDEFINES NA-PUBDATE.
001500         10  NA-PUBDATE-CCYY         PIC 9(004).
001600         10  NA-PUBDATE-MM           PIC 9(002).
001700         10  NA-PUBDATE-DD           PIC 9(002).
001800     05  NA-PUBTIME                  PIC 9(006).
001900     05  NA-HEADLINE                 PIC X(120).
002000     05  NA-SUMMARY                  PIC X(200).
002100     05  FILLER                      PIC X(008).

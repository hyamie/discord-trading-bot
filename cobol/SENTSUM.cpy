000100*---------------------------------------------------------------*
000200*    SENTSUM - PER-TICKER NEWS SENTIMENT SUMMARY, WRITTEN BY
000300*    TRDNEWS (U3) AND READ BY TRDSIG (U2, R14 NEWS ADJUSTMENT).
000400*    ONE RECORD PER TICKER, SORTED BY TICKER SO TRDSIG CAN LOAD
000500*    IT INTO A TABLE AND SEARCH ALL AGAINST PB-TICKER.    SP 1998
000600*---------------------------------------------------------------*
000700 FD  SENTSUM-FILE
000800     RECORDING MODE IS F.
000900*
001000 01  SENTSUM-RECORD.
001100     05  SS-TICKER                   PIC X(08).
001200     05  SS-TOTAL-ARTICLES           PIC 9(05).
001300     05  SS-POSITIVE-COUNT           PIC 9(05).
001400     05  SS-NEGATIVE-COUNT           PIC 9(05).
001500     05  SS-NEUTRAL-COUNT            PIC 9(05).
001600     05  SS-POSITIVE-PCT             PIC 9(03)V99.
001700     05  SS-NEGATIVE-PCT             PIC 9(03)V99.
001800     05  SS-OVERALL                  PIC X(08).
001900         88  SS-OVERALL-POSITIVE                VALUE 'POSITIVE'.
002000         88  SS-OVERALL-NEGATIVE                VALUE 'NEGATIVE'.
002100         88  SS-OVERALL-NEUTRAL                 VALUE 'NEUTRAL '.
002200     05  FILLER                      PIC X(10).

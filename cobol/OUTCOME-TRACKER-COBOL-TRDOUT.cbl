000100******************************************************************
000200* Author: S. PRAJAPATI
000300* Date: 11-09-1995
000400* Purpose: NIGHTLY OUTCOME PASS AGAINST CLOSING QUOTES - MARKS
000500*        : PENDING SIGNALS WIN/LOSS/EXPIRED AND ROLLS UP R
000600* Tectonics: COBC
000700******************************************************************
000800*-----------------------*
000900 IDENTIFICATION DIVISION.
001000*-----------------------*
001100 PROGRAM-ID. TRDOUT.
001200 AUTHOR. S. PRAJAPATI.
001300 INSTALLATION. MERIDIAN SECURITIES DP CENTER.
001400 DATE-WRITTEN. 11-09-1995.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------*
001800*    CHANGE LOG
001900*-----------------------*
002000* 11-09-95 SP  ORIGINAL - NIGHTLY OUTCOME PASS AGAINST THE
002100*              CLOSING QUOTE FILE, WIN/LOSS ON TARGET OR STOP
002200*              TOUCH ONLY, EVERYTHING ELSE STAYS PENDING.
002300* 04-03-96 SP  ADDED EXPIRY CHECK - DAY TRADES WERE SITTING
002400*              PENDING FOR WEEKS WITH NO QUOTE EVER CLEARING
002500*              EITHER LEVEL.
002600* 19-07-97 RK  R-MULTIPLE NOW ROUNDED TO 2 DECIMALS TO MATCH
002700*              THE LEDGER FIELD WIDTH - TICKET 1204.
002800* 02-02-98 RK  SKIP COUNTER ADDED FOR TICKERS MISSING FROM THE
002900*              QUOTE FILE INSTEAD OF LEAVING THEM PENDING WITH
003000*              NO TRACE IN THE RUN LOG.
003100* 14-08-98 TO  Y2K REVIEW - THE AS-OF-DATE OVERRIDE NOW RUNS
003200*              THROUGH THE SAME CENTURY WINDOW AS TRDSIG WHEN
003300*              THE ENVIRONMENT VARIABLE IS NOT SUPPLIED.
003400* 21-03-99 TO  QUOTE TABLE RAISED TO 5000 ENTRIES FOR THE
003500*              RUSSELL ADD-ON UNIVERSE - TICKET 1361.
003600* 30-09-99 MDC PERFORMANCE SUMMARY TOTALS ADDED TO THE EOJ
003700*              DISPLAY SO OPS DOESN'T HAVE TO SCRAPE THE
003800*              LEDGER BY HAND EVERY MORNING.
003900* 24-01-00 MDC EOJ DISPLAY WAS SHOWING AVERAGE R WITH NO TOTAL -
004000*              ADDED THE TOTAL R ACHIEVED LINE OPS ASKED FOR
004100*              WHEN THEY RECONCILE AGAINST TRDRPT - TICKET 1378.
004200*-----------------------*
004300 ENVIRONMENT DIVISION.
004400*-----------------------*
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT TRDOUT-IN-FILE ASSIGN TO TRDSIGIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS  IS  WS-TRDIN-STATUS.
005600*
005700     SELECT QUOTE-FILE ASSIGN TO QUOTEIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS  IS  WS-QUOTE-STATUS.
006100*
006200     SELECT TRDOUT-OUT-FILE ASSIGN TO TRDSIGOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-TRDOUT-STATUS.
006600*
006700*-----------------------*
006800 DATA DIVISION.
006900*-----------------------*
007000 FILE SECTION.
007100*
007200 COPY TRDSIGR REPLACING ==TRDSIG-FILE==   BY ==TRDOUT-IN-FILE==
007300                        ==TRDSIG-RECORD== BY ==TRDOUT-IN-RECORD==.
007400*
007500 COPY QUOTEUR.
007600*
007700 COPY TRDSIGR REPLACING ==TRDSIG-FILE==   BY ==TRDOUT-OUT-FILE==
007800                        ==TRDSIG-RECORD== BY ==TRDOUT-OUT-RECORD==.
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 COPY SYSDATC.
008300*
008400 01  WS-FILE-STATUSES.
008500     05  WS-TRDIN-STATUS            PIC X(02) VALUE SPACES.
008600     05  WS-QUOTE-STATUS            PIC X(02) VALUE SPACES.
008700     05  WS-TRDOUT-STATUS           PIC X(02) VALUE SPACES.
008800*
008900 01  WS-SWITCHES.
009000     05  WS-TRDIN-EOF-SW            PIC X(01) VALUE 'N'.
009100         88  WS-TRDIN-EOF                      VALUE 'Y'.
009200     05  WS-QUOTE-EOF-SW            PIC X(01) VALUE 'N'.
009300         88  WS-QUOTE-EOF                      VALUE 'Y'.
009400     05  WS-EXPIRED-THIS-REC-SW     PIC X(01) VALUE 'N'.
009500         88  WS-EXPIRED-THIS-REC               VALUE 'Y'.
009600     05  WS-QUOTE-FOUND-SW          PIC X(01) VALUE 'N'.
009700         88  WS-QUOTE-FOUND                    VALUE 'Y'.
009800*
009900 01  WS-ERR-WORK.
010000     05  WS-ERR-MSG                 PIC X(40).
010100     05  WS-ERR-CDE                 PIC X(02).
010200     05  WS-ERR-PROC                PIC X(20).
010300*
010400*    RUN-PARAMETER AS-OF DATE - NORMALLY SUPPLIED BY THE
010500*    SCHEDULER AS AN ENVIRONMENT VARIABLE (SEE C0001), FALLING
010600*    BACK TO THE SYSTEM DATE (WITH CENTURY DERIVED THE SAME
010700*    WAY TRDSIG DOES IT) WHEN THE VARIABLE IS NOT SET.
010800 01  WS-AS-OF-DATE-PARM.
010900     05  WS-AS-OF-DATE-TEXT         PIC X(08) VALUE SPACES.
011000 01  WS-AS-OF-DATE-9 REDEFINES WS-AS-OF-DATE-PARM
011100                                PIC 9(08).
011200 01  WS-AS-OF-DATE-BRK REDEFINES WS-AS-OF-DATE-PARM.
011300     05  WS-AS-OF-CCYY.
011400         10  WS-AS-OF-CCYY-HI       PIC 9(02).
011500         10  WS-AS-OF-CCYY-LO       PIC 9(02).
011600     05  WS-AS-OF-MM                PIC 9(02).
011700     05  WS-AS-OF-DD                PIC 9(02).
011800*
011900*    CURRENT-QUOTE TABLE - LOADED ONCE AT START OF RUN, SEARCHED
012000*    BY TICKER FOR EVERY PENDING SIGNAL (SAME SEARCH ALL IDIOM
012100*    TRDSIG USES FOR THE SENTIMENT LOOKUP).
012200 77  WS-QUOTE-COUNT                 PIC 9(04) COMP VALUE ZEROES.
012300 01  WS-QUOTE-TABLE.
012400     05  WS-QUOTE-ENTRY OCCURS 1 TO 5000 TIMES
012500                        DEPENDING ON WS-QUOTE-COUNT
012600                        ASCENDING KEY IS WS-Q-TICKER
012700                        INDEXED BY WS-QUOTE-IDX.
012800         10  WS-Q-TICKER            PIC X(08).
012900         10  WS-Q-LAST-PRICE        PIC S9(07)V9(04).
013000*
013100 01  WS-CALC-FIELDS.
013200     05  WS-RISK-AMT                PIC S9(07)V99.
013300     05  WS-REWARD-AMT              PIC S9(07)V99.
013400     05  WS-LAST-PRICE-2DEC         PIC S9(07)V99.
013500*
013600 01  WS-PERF-ACCUM.
013700     05  WS-PERF-TOTAL              PIC 9(07) COMP VALUE ZEROES.
013800     05  WS-PERF-WINS               PIC 9(07) COMP VALUE ZEROES.
013900     05  WS-PERF-LOSSES             PIC 9(07) COMP VALUE ZEROES.
014000     05  WS-PERF-PENDING            PIC 9(07) COMP VALUE ZEROES.
014100     05  WS-PERF-EXPIRED            PIC 9(07) COMP VALUE ZEROES.
014200     05  WS-PERF-R-TOTAL            PIC S9(07)V99 VALUE ZEROES.
014300     05  WS-PERF-R-COUNT            PIC 9(07) COMP VALUE ZEROES.
014400     05  WS-PERF-CONF-TOTAL         PIC 9(07) COMP VALUE ZEROES.
014500     05  WS-PERF-CONF-COUNT         PIC 9(07) COMP VALUE ZEROES.
014600*
014700 01  WS-PERF-DISPLAY-WORK.
014800     05  WS-PERF-WINRATE-W          PIC 999V99 VALUE ZEROES.
014900     05  WS-PERF-AVG-R-W            PIC S9(05)V99 VALUE ZEROES.
015000     05  WS-PERF-AVG-CONF-W         PIC 9V99 VALUE ZEROES.
015100     05  WS-PERF-WINRATE-EDIT       PIC ZZ9.99.
015200     05  WS-PERF-AVG-R-EDIT         PIC -ZZ9.99.
015300     05  WS-PERF-R-TOTAL-EDIT       PIC -(7)9.99.
015400     05  WS-PERF-AVG-CONF-EDIT      PIC 9.99.
015500*
015600*    RUN TOTALS - STANDALONE 77-LEVELS, DISPLAYED ONE AT A TIME.
015700 77  WS-PENDING-CHECKED             PIC 9(05) COMP VALUE ZEROES.
015800 77  WS-SKIPPED-COUNT               PIC 9(05) COMP VALUE ZEROES.
015900*
016000*-----------------------*
016100 PROCEDURE DIVISION.
016200*-----------------------*
016300 A0001-MAIN.
016400*
016500     ACCEPT CURRENT-DATE FROM DATE.
016600     ACCEPT CURRENT-TIME FROM TIME.
016700*
016800     DISPLAY '************ TRADE OUTCOME TRACKER ****************'.
016900     DISPLAY 'TRDOUT STARTED DATE = ' CURRENT-MONTH '/'
017000             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
017100     DISPLAY '             TIME = ' CURRENT-HOUR ':'
017200             CURRENT-MINUTE ':' CURRENT-SECOND.
017300*
017400     PERFORM B0001-OPEN-FILES        THRU B0001-EX.
017500     PERFORM C0001-DERIVE-AS-OF-DATE THRU C0001-EX.
017600     PERFORM D0001-LOAD-QUOTE-TABLE  THRU D0001-EX.
017700     PERFORM E0001-READ-SIGNAL       THRU E0001-EX.
017800*
017900     IF NOT WS-TRDIN-EOF
018000         PERFORM F0001-PROCESS-SIGNAL THRU F0001-EX
018100            UNTIL WS-TRDIN-EOF
018200     END-IF.
018300*
018400     PERFORM M0001-DISPLAY-SUMMARY   THRU M0001-EX.
018500     PERFORM Z0001-CLOSE-FILES       THRU Z0001-EX.
018600*
018700 A0001-MAIN-EX.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 B0001-OPEN-FILES.
019100*----------------------------------------------------------------*
019200     OPEN INPUT TRDOUT-IN-FILE.
019300*
019400     IF WS-TRDIN-STATUS NOT EQUAL ZEROES
019500         MOVE 'ERROR OPENING TRDSIGIN'  TO WS-ERR-MSG
019600         MOVE WS-TRDIN-STATUS           TO WS-ERR-CDE
019700         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
019800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
019900     END-IF.
020000*
020100     OPEN INPUT QUOTE-FILE.
020200*
020300     IF WS-QUOTE-STATUS NOT EQUAL ZEROES
020400         MOVE 'ERROR OPENING QUOTEIN'   TO WS-ERR-MSG
020500         MOVE WS-QUOTE-STATUS           TO WS-ERR-CDE
020600         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
020700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
020800     END-IF.
020900*
021000     OPEN OUTPUT TRDOUT-OUT-FILE.
021100*
021200     IF WS-TRDOUT-STATUS NOT EQUAL ZEROES
021300         MOVE 'ERROR OPENING TRDSIGOUT' TO WS-ERR-MSG
021400         MOVE WS-TRDOUT-STATUS          TO WS-ERR-CDE
021500         MOVE 'B0001-OPEN-FILES'        TO WS-ERR-PROC
021600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
021700     END-IF.
021800*
021900 B0001-EX.
022000     EXIT.
022100*----------------------------------------------------------------*
022200 C0001-DERIVE-AS-OF-DATE.
022300*----------------------------------------------------------------*
022400     ACCEPT WS-AS-OF-DATE-TEXT FROM ENVIRONMENT-VARIABLE
022500            'TRDOUT-ASOF-DATE'.
022600*
022700     IF WS-AS-OF-DATE-TEXT = SPACES OR WS-AS-OF-DATE-TEXT = ZEROES
022800         PERFORM C0002-DEFAULT-AS-OF-DATE THRU C0002-EX
022900     END-IF.
023000*
023100 C0001-EX.
023200     EXIT.
023300*----------------------------------------------------------------*
023400 C0002-DEFAULT-AS-OF-DATE.
023500*----------------------------------------------------------------*
023600     PERFORM C0003-DERIVE-CENTURY THRU C0003-EX.
023700*
023800     MOVE CURRENT-CENTURY TO WS-AS-OF-CCYY-HI.
023900     MOVE CURRENT-YEAR    TO WS-AS-OF-CCYY-LO.
024000     MOVE CURRENT-MONTH   TO WS-AS-OF-MM.
024100     MOVE CURRENT-DAY     TO WS-AS-OF-DD.
024200*
024300 C0002-EX.
024400     EXIT.
024500*----------------------------------------------------------------*
024600 C0003-DERIVE-CENTURY.
024700*----------------------------------------------------------------*
024800*    1999 Y2K WORKAROUND - SEE TRDSIG'S CHANGE LOG FOR THE SAME
024900*    WINDOW, KEPT IN SYNC HERE SO THE TWO PROGRAMS NEVER PICK
025000*    DIFFERENT CENTURIES FOR THE SAME RUN DATE.           TO 1998
025100     IF CURRENT-YEAR < 50
025200         MOVE 20 TO CURRENT-CENTURY
025300     ELSE
025400         MOVE 19 TO CURRENT-CENTURY
025500     END-IF.
025600*
025700 C0003-EX.
025800     EXIT.
025900*----------------------------------------------------------------*
026000 D0001-LOAD-QUOTE-TABLE.
026100*----------------------------------------------------------------*
026200     MOVE ZEROES TO WS-QUOTE-COUNT.
026300     PERFORM D0002-READ-ONE-QUOTE THRU D0002-EX
026400        UNTIL WS-QUOTE-EOF.
026500*
026600 D0001-EX.
026700     EXIT.
026800*----------------------------------------------------------------*
026900 D0002-READ-ONE-QUOTE.
027000*----------------------------------------------------------------*
027100     READ QUOTE-FILE.
027200*
027300     EVALUATE WS-QUOTE-STATUS
027400        WHEN '00'
027500           ADD 1 TO WS-QUOTE-COUNT
027600           MOVE QT-TICKER     TO WS-Q-TICKER(WS-QUOTE-COUNT)
027700           MOVE QT-LAST-PRICE TO WS-Q-LAST-PRICE(WS-QUOTE-COUNT)
027800        WHEN '10'
027900           MOVE 'Y' TO WS-QUOTE-EOF-SW
028000        WHEN OTHER
028100           MOVE 'ERROR READING QUOTE-FILE'   TO WS-ERR-MSG
028200           MOVE WS-QUOTE-STATUS              TO WS-ERR-CDE
028300           MOVE 'D0002-READ-ONE-QUOTE'       TO WS-ERR-PROC
028400           PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
028500     END-EVALUATE.
028600*
028700 D0002-EX.
028800     EXIT.
028900*----------------------------------------------------------------*
029000 E0001-READ-SIGNAL.
029100*----------------------------------------------------------------*
029200     READ TRDOUT-IN-FILE.
029300*
029400     EVALUATE WS-TRDIN-STATUS
029500        WHEN '00'
029600           CONTINUE
029700        WHEN '10'
029800           MOVE 'Y' TO WS-TRDIN-EOF-SW
029900        WHEN OTHER
030000           MOVE 'ERROR READING TRDOUT-IN-FILE' TO WS-ERR-MSG
030100           MOVE WS-TRDIN-STATUS                TO WS-ERR-CDE
030200           MOVE 'E0001-READ-SIGNAL'            TO WS-ERR-PROC
030300           PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030400     END-EVALUATE.
030500*
030600 E0001-EX.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 F0001-PROCESS-SIGNAL.
031000*----------------------------------------------------------------*
031100     MOVE TRDOUT-IN-RECORD TO TRDOUT-OUT-RECORD.
031200     MOVE 'N' TO WS-EXPIRED-THIS-REC-SW.
031300     MOVE 'N' TO WS-QUOTE-FOUND-SW.
031400*
031500     IF TS-STATUS-PENDING OF TRDOUT-OUT-RECORD
031600         ADD 1 TO WS-PENDING-CHECKED
031700         PERFORM G0001-CHECK-EXPIRY THRU G0001-EX
031800         IF NOT WS-EXPIRED-THIS-REC
031900             PERFORM H0001-LOOKUP-QUOTE THRU H0001-EX
032000             IF WS-QUOTE-FOUND
032100                 PERFORM I0001-CLASSIFY-OUTCOME THRU I0001-EX
032200             ELSE
032300                 ADD 1 TO WS-SKIPPED-COUNT
032400             END-IF
032500         END-IF
032600     END-IF.
032700*
032800     PERFORM K0001-WRITE-SIGNAL      THRU K0001-EX.
032900     PERFORM L0001-ACCUM-PERFORMANCE THRU L0001-EX.
033000     PERFORM E0001-READ-SIGNAL       THRU E0001-EX.
033100*
033200 F0001-EX.
033300     EXIT.
033400*----------------------------------------------------------------*
033500 G0001-CHECK-EXPIRY.
033600*----------------------------------------------------------------*
033700     IF WS-AS-OF-DATE-9 > TS-EXPIRES OF TRDOUT-OUT-RECORD
033800         MOVE 'Y'        TO WS-EXPIRED-THIS-REC-SW
033900         MOVE 'EXPIRED ' TO TS-STATUS OF TRDOUT-OUT-RECORD
034000     END-IF.
034100*
034200 G0001-EX.
034300     EXIT.
034400*----------------------------------------------------------------*
034500 H0001-LOOKUP-QUOTE.
034600*----------------------------------------------------------------*
034700     IF WS-QUOTE-COUNT > ZEROES
034800         SET WS-QUOTE-IDX TO 1
034900         SEARCH ALL WS-QUOTE-ENTRY
035000            WHEN WS-Q-TICKER(WS-QUOTE-IDX) =
035100                 TS-TICKER OF TRDOUT-OUT-RECORD
035200                 MOVE 'Y' TO WS-QUOTE-FOUND-SW
035300                 COMPUTE WS-LAST-PRICE-2DEC ROUNDED =
035400                         WS-Q-LAST-PRICE(WS-QUOTE-IDX)
035500         END-SEARCH
035600     END-IF.
035700*
035800 H0001-EX.
035900     EXIT.
036000*----------------------------------------------------------------*
036100 I0001-CLASSIFY-OUTCOME.
036200*----------------------------------------------------------------*
036300*    R20 - TARGET CHECK ALWAYS PRECEDES THE STOP CHECK.
036400     EVALUATE TRUE
036500        WHEN TS-IS-LONG OF TRDOUT-OUT-RECORD
036600           EVALUATE TRUE
036700              WHEN WS-LAST-PRICE-2DEC >=
036800                   TS-TARGET OF TRDOUT-OUT-RECORD
036900                 MOVE 'WIN     '   TO TS-STATUS OF
037000                                      TRDOUT-OUT-RECORD
037100                 MOVE 'TARGET-HIT' TO TS-EXIT-REASON OF
037200                                      TRDOUT-OUT-RECORD
037300                 MOVE WS-LAST-PRICE-2DEC TO TS-EXIT-PRICE OF
037400                                      TRDOUT-OUT-RECORD
037500                 PERFORM J0001-COMPUTE-R-MULTIPLE THRU J0001-EX
037600              WHEN WS-LAST-PRICE-2DEC <=
037700                   TS-STOP OF TRDOUT-OUT-RECORD
037800                 MOVE 'LOSS    '   TO TS-STATUS OF
037900                                      TRDOUT-OUT-RECORD
038000                 MOVE 'STOP-HIT  ' TO TS-EXIT-REASON OF
038100                                      TRDOUT-OUT-RECORD
038200                 MOVE WS-LAST-PRICE-2DEC TO TS-EXIT-PRICE OF
038300                                      TRDOUT-OUT-RECORD
038400                 PERFORM J0001-COMPUTE-R-MULTIPLE THRU J0001-EX
038500              WHEN OTHER
038600                 CONTINUE
038700           END-EVALUATE
038800        WHEN TS-IS-SHORT OF TRDOUT-OUT-RECORD
038900           EVALUATE TRUE
039000              WHEN WS-LAST-PRICE-2DEC <=
039100                   TS-TARGET OF TRDOUT-OUT-RECORD
039200                 MOVE 'WIN     '   TO TS-STATUS OF
039300                                      TRDOUT-OUT-RECORD
039400                 MOVE 'TARGET-HIT' TO TS-EXIT-REASON OF
039500                                      TRDOUT-OUT-RECORD
039600                 MOVE WS-LAST-PRICE-2DEC TO TS-EXIT-PRICE OF
039700                                      TRDOUT-OUT-RECORD
039800                 PERFORM J0001-COMPUTE-R-MULTIPLE THRU J0001-EX
039900              WHEN WS-LAST-PRICE-2DEC >=
040000                   TS-STOP OF TRDOUT-OUT-RECORD
040100                 MOVE 'LOSS    '   TO TS-STATUS OF
040200                                      TRDOUT-OUT-RECORD
040300                 MOVE 'STOP-HIT  ' TO TS-EXIT-REASON OF
040400                                      TRDOUT-OUT-RECORD
040500                 MOVE WS-LAST-PRICE-2DEC TO TS-EXIT-PRICE OF
040600                                      TRDOUT-OUT-RECORD
040700                 PERFORM J0001-COMPUTE-R-MULTIPLE THRU J0001-EX
040800              WHEN OTHER
040900                 CONTINUE
041000           END-EVALUATE
041100     END-EVALUATE.
041200*
041300 I0001-EX.
041400     EXIT.
041500*----------------------------------------------------------------*
041600 J0001-COMPUTE-R-MULTIPLE.
041700*----------------------------------------------------------------*
041800*    R21 - RISK IS ALWAYS MEASURED ENTRY-TO-STOP, REWARD IS
041900*    ALWAYS MEASURED ENTRY-TO-EXIT, SIGNED PER DIRECTION SO A
042000*    LOSING TRADE COMES OUT NEGATIVE.
042100     IF TS-IS-LONG OF TRDOUT-OUT-RECORD
042200         COMPUTE WS-RISK-AMT =
042300                 TS-ENTRY OF TRDOUT-OUT-RECORD -
042400                 TS-STOP  OF TRDOUT-OUT-RECORD
042500         COMPUTE WS-REWARD-AMT =
042600                 TS-EXIT-PRICE OF TRDOUT-OUT-RECORD -
042700                 TS-ENTRY      OF TRDOUT-OUT-RECORD
042800     ELSE
042900         COMPUTE WS-RISK-AMT =
043000                 TS-STOP  OF TRDOUT-OUT-RECORD -
043100                 TS-ENTRY OF TRDOUT-OUT-RECORD
043200         COMPUTE WS-REWARD-AMT =
043300                 TS-ENTRY      OF TRDOUT-OUT-RECORD -
043400                 TS-EXIT-PRICE OF TRDOUT-OUT-RECORD
043500     END-IF.
043600*
043700     IF WS-RISK-AMT = ZEROES
043800         MOVE ZEROES TO TS-R-ACHIEVED OF TRDOUT-OUT-RECORD
043900     ELSE
044000         COMPUTE TS-R-ACHIEVED OF TRDOUT-OUT-RECORD ROUNDED =
044100                 WS-REWARD-AMT / WS-RISK-AMT
044200     END-IF.
044300*
044400 J0001-EX.
044500     EXIT.
044600*----------------------------------------------------------------*
044700 K0001-WRITE-SIGNAL.
044800*----------------------------------------------------------------*
044900     WRITE TRDOUT-OUT-RECORD.
045000*
045100     IF WS-TRDOUT-STATUS NOT EQUAL ZEROES
045200         MOVE 'ERROR WRITING TRDSIGOUT' TO WS-ERR-MSG
045300         MOVE WS-TRDOUT-STATUS          TO WS-ERR-CDE
045400         MOVE 'K0001-WRITE-SIGNAL'      TO WS-ERR-PROC
045500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
045600     END-IF.
045700*
045800 K0001-EX.
045900     EXIT.
046000*----------------------------------------------------------------*
046100 L0001-ACCUM-PERFORMANCE.
046200*----------------------------------------------------------------*
046300*    R22 - PERFORMANCE SUMMARY OVER THE WHOLE UPDATED FILE, NOT
046400*    JUST THE RECORDS TOUCHED ON THIS RUN.
046500     ADD 1 TO WS-PERF-TOTAL.
046600*
046700     EVALUATE TRUE
046800        WHEN TS-STATUS-WIN OF TRDOUT-OUT-RECORD
046900           ADD 1 TO WS-PERF-WINS
047000           ADD TS-R-ACHIEVED OF TRDOUT-OUT-RECORD
047100                                 TO WS-PERF-R-TOTAL
047200           ADD 1 TO WS-PERF-R-COUNT
047300        WHEN TS-STATUS-LOSS OF TRDOUT-OUT-RECORD
047400           ADD 1 TO WS-PERF-LOSSES
047500           ADD TS-R-ACHIEVED OF TRDOUT-OUT-RECORD
047600                                 TO WS-PERF-R-TOTAL
047700           ADD 1 TO WS-PERF-R-COUNT
047800        WHEN TS-STATUS-PENDING OF TRDOUT-OUT-RECORD
047900           ADD 1 TO WS-PERF-PENDING
048000        WHEN TS-STATUS-EXPIRED OF TRDOUT-OUT-RECORD
048100           ADD 1 TO WS-PERF-EXPIRED
048200     END-EVALUATE.
048300*
048400     ADD TS-CONFIDENCE OF TRDOUT-OUT-RECORD TO WS-PERF-CONF-TOTAL.
048500     ADD 1 TO WS-PERF-CONF-COUNT.
048600*
048700 L0001-EX.
048800     EXIT.
048900*----------------------------------------------------------------*
049000 M0001-DISPLAY-SUMMARY.
049100*----------------------------------------------------------------*
049200     MOVE ZEROES TO WS-PERF-WINRATE-W WS-PERF-AVG-R-W
049300                    WS-PERF-AVG-CONF-W.
049400*
049500     IF (WS-PERF-WINS + WS-PERF-LOSSES) > ZEROES
049600         COMPUTE WS-PERF-WINRATE-W ROUNDED =
049700                 (WS-PERF-WINS / (WS-PERF-WINS + WS-PERF-LOSSES))
049800                 * 100
049900     END-IF.
050000*
050100     IF WS-PERF-R-COUNT > ZEROES
050200         COMPUTE WS-PERF-AVG-R-W ROUNDED =
050300                 WS-PERF-R-TOTAL / WS-PERF-R-COUNT
050400     END-IF.
050500*
050600     IF WS-PERF-CONF-COUNT > ZEROES
050700         COMPUTE WS-PERF-AVG-CONF-W ROUNDED =
050800                 WS-PERF-CONF-TOTAL / WS-PERF-CONF-COUNT
050900     END-IF.
051000*
051100     MOVE WS-PERF-WINRATE-W  TO WS-PERF-WINRATE-EDIT.
051200     MOVE WS-PERF-AVG-R-W    TO WS-PERF-AVG-R-EDIT.
051300     MOVE WS-PERF-R-TOTAL    TO WS-PERF-R-TOTAL-EDIT.
051400     MOVE WS-PERF-AVG-CONF-W TO WS-PERF-AVG-CONF-EDIT.
051500*
051600     DISPLAY '************ OUTCOME TRACKER RUN TOTALS ***********'.
051700     DISPLAY 'PENDING SIGNALS CHECKED : ' WS-PENDING-CHECKED.
051800     DISPLAY 'SKIPPED (NO QUOTE)      : ' WS-SKIPPED-COUNT.
051900     DISPLAY '----------------------------------------------------'.
052000     DISPLAY 'TOTAL SIGNALS ON FILE   : ' WS-PERF-TOTAL.
052100     DISPLAY 'WINS                    : ' WS-PERF-WINS.
052200     DISPLAY 'LOSSES                  : ' WS-PERF-LOSSES.
052300     DISPLAY 'STILL PENDING           : ' WS-PERF-PENDING.
052400     DISPLAY 'EXPIRED                 : ' WS-PERF-EXPIRED.
052500     DISPLAY 'WIN RATE (PCT)          : ' WS-PERF-WINRATE-EDIT.
052600     DISPLAY 'AVERAGE R-MULTIPLE      : ' WS-PERF-AVG-R-EDIT.
052700     DISPLAY 'TOTAL R ACHIEVED (CLOSED) : ' WS-PERF-R-TOTAL-EDIT.
052800     DISPLAY 'AVERAGE CONFIDENCE      : ' WS-PERF-AVG-CONF-EDIT.
052900*
053000 M0001-EX.
053100     EXIT.
053200*----------------------------------------------------------------*
053300 Y0001-ERR-HANDLING.
053400*----------------------------------------------------------------*
053500     DISPLAY '********************************'.
053600     DISPLAY '  ERROR HANDLING REPORT - TRDOUT '.
053700     DISPLAY '********************************'.
053800     DISPLAY '  ' WS-ERR-MSG.
053900     DISPLAY '  ' WS-ERR-CDE.
054000     DISPLAY '  ' WS-ERR-PROC.
054100     DISPLAY '********************************'.
054200*
054300     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
054400*
054500 Y0001-EXIT.
054600     EXIT.
054700*----------------------------------------------------------------*
054800 Z0001-CLOSE-FILES.
054900*----------------------------------------------------------------*
055000     CLOSE TRDOUT-IN-FILE.
055100*
055200     IF WS-TRDIN-STATUS NOT EQUAL ZEROES
055300         MOVE 'ERROR CLOSING TRDSIGIN'  TO WS-ERR-MSG
055400         MOVE WS-TRDIN-STATUS           TO WS-ERR-CDE
055500         MOVE 'Z0001-CLOSE-FILES'       TO WS-ERR-PROC
055600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
055700     END-IF.
055800*
055900     CLOSE QUOTE-FILE.
056000*
056100     IF WS-QUOTE-STATUS NOT EQUAL ZEROES
056200         MOVE 'ERROR CLOSING QUOTEIN'   TO WS-ERR-MSG
056300         MOVE WS-QUOTE-STATUS           TO WS-ERR-CDE
056400         MOVE 'Z0001-CLOSE-FILES'       TO WS-ERR-PROC
056500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
056600     END-IF.
056700*
056800     CLOSE TRDOUT-OUT-FILE.
056900*
057000     IF WS-TRDOUT-STATUS NOT EQUAL ZEROES
057100         MOVE 'ERROR CLOSING TRDSIGOUT' TO WS-ERR-MSG
057200         MOVE WS-TRDOUT-STATUS          TO WS-ERR-CDE
057300         MOVE 'Z0001-CLOSE-FILES'       TO WS-ERR-PROC
057400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
057500     END-IF.
057600*
057700     STOP RUN.
057800*
057900 Z0001-EX.
058000     EXIT.

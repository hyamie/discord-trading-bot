000100******************************************************************
000200* Author: S. PRAJAPATI
000300* Date: 06-06-1994
000400* Purpose: WEEKLY PERFORMANCE ROLLUP OVER THE TRADE SIGNAL LEDGER -
000500*        : OVERALL, PER-EDGE, PER-CONFIDENCE AND PER-TRADE-TYPE
000600*        : BREAKDOWNS PLUS A SHORT RECOMMENDATION BLOCK
000700* Tectonics: COBC
000800******************************************************************
000900*-----------------------*
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID. TRDRPT.
001300 AUTHOR. S. PRAJAPATI.
001400 INSTALLATION. MERIDIAN SECURITIES DP CENTER.
001500 DATE-WRITTEN. 06-06-1994.
001600 DATE-COMPILED.
001700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*-----------------------*
001900*    CHANGE LOG
002000*-----------------------*
002100* 06-06-94 SP  ORIGINAL - OVERALL WIN RATE AND AVERAGE R OVER THE
002200*              LEDGER, DESK WANTED ONE NUMBER FOR FRIDAY CLOSE.
002300* 25-10-94 SP  ADDED THE PER-EDGE BREAKDOWN (R12 FLAGS) SO THE
002400*              DESK COULD SEE WHICH FILTERS WERE PULLING WEIGHT.
002500* 08-03-96 RK  ADDED WEEK-START/WEEK-END PARAMETERS - REPORT WAS
002600*              PREVIOUSLY WHOLE-LEDGER ONLY, TICKET 1041.
002700* 19-11-97 RK  ADDED CONFIDENCE-SCORE BREAKDOWN 0-5 AND THE
002800*              DAY/SWING SPLIT - TICKET 1207.
002900* 21-07-98 TO  Y2K REVIEW - DEFAULT WEEK WINDOW NOW USES THE SAME
003000*              CENTURY-WINDOWED RUN DATE AS TRDSIG (SEE THAT
003100*              PROGRAM'S 1998 CHANGE LOG ENTRY) - TICKET 1289.
003200* 14-04-99 TO  EDGE TABLE NOW PRINTS SORTED BY WIN RATE, DESCENDING
003300*              - ANALYSTS WERE RE-SORTING IT BY HAND EVERY WEEK.
003400* 30-09-99 MDC ADDED THE RECOMMENDATION BLOCK AT THE FOOT OF THE
003500*              REPORT - TICKET 1351.
003600* 18-12-99 MDC RECOMMENDATION BLOCK MISSED THE HIGH-CONFIDENCE
003700*              UNDERPERFORMANCE CHECK AND THE SUMMARY WAS PRINTING
003800*              AN UNUSED AVERAGE CONFIDENCE FIGURE INSTEAD OF TOTAL
003900*              R ACHIEVED - TICKET 1367.  EDGE TABLE NOW PRINTS
004000*              'NO CLOSED TRADES' RATHER THAN GOING BLANK.
004100* 09-02-00 MDC WEEK WINDOW WAS DOUBLE-COUNTING A SIGNAL CREATED
004200*              EXACTLY ON THE WEEK-END DATE ACROSS TWO ADJACENT
004300*              WEEKLY RUNS - UPPER BOUND IS NOW EXCLUSIVE, PER
004400*              THE [WEEK-START,WEEK-END) NOTE ON TS-CREATED IN
004500*              TRDSIGR - TICKET 1381.  DAY/SWING BREAKDOWN NOW
004600*              GATES ITS TOTAL ON CLOSED TRADES ONLY, MATCHING
004700*              THE EDGE AND CONFIDENCE BREAKDOWNS.
004800* 22-05-00 MDC TITLE LINE WAS READING 'WEEKLY TRADE PERFORMANCE
004900*              REPORT', DOESN'T MATCH THE HEADING THE DESK PUTS
005000*              ON THE BOUND COPY - CORRECTED TO 'WEEKLY TRADING
005100*              REPORT'.  REPORT LINES NOW ALSO DISPLAY TO THE JOB
005200*              LOG AS THEY ARE WRITTEN, SO WKLYRPT AND THE CONSOLE
005300*              NEVER DISAGREE - TICKET 1389.
005400*-----------------------*
005500 ENVIRONMENT DIVISION.
005600*-----------------------*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT TRDRPT-IN-FILE ASSIGN TO TRDSIGIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-TRDIN-STATUS.
006800*
006900     SELECT RPTOUT-FILE ASSIGN TO WKLYRPT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-RPTOUT-STATUS.
007300*
007400*-----------------------*
007500 DATA DIVISION.
007600*-----------------------*
007700 FILE SECTION.
007800*
007900 COPY TRDSIGR REPLACING ==TRDSIG-FILE==   BY ==TRDRPT-IN-FILE==
008000                        ==TRDSIG-RECORD== BY ==TRDRPT-IN-RECORD==.
008100*
008200 COPY RPTLINR.
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 COPY SYSDATC.
008700*
008800 COPY EDGNAMC.
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-TRDIN-STATUS            PIC X(02) VALUE SPACES.
009200     05  WS-RPTOUT-STATUS           PIC X(02) VALUE SPACES.
009300*
009400 01  WS-SWITCHES.
009500     05  WS-TRDIN-EOF-SW            PIC X(01) VALUE 'N'.
009600         88  WS-TRDIN-EOF                      VALUE 'Y'.
009700     05  WS-EDGE-ANY-SW             PIC X(01) VALUE 'N'.
009800*
009900*    WEEK WINDOW PARAMETERS - OPTIONAL RUN-TIME OVERRIDE, DEFAULT
010000*    IS THE 7 DAYS ENDING ON THE RUN DATE (TICKET 1041).
010100 01  WS-WEEK-START-PARM.
010200     05  WS-WEEK-START-TEXT         PIC X(08) VALUE SPACES.
010300 01  WS-WEEK-START-9 REDEFINES WS-WEEK-START-PARM
010400                                    PIC 9(08).
010500 01  WS-WEEK-START-BRK REDEFINES WS-WEEK-START-PARM.
010600     05  WS-WSTART-CCYY             PIC 9(04).
010700     05  WS-WSTART-MM               PIC 9(02).
010800     05  WS-WSTART-DD               PIC 9(02).
010900*
011000 01  WS-WEEK-END-PARM.
011100     05  WS-WEEK-END-TEXT           PIC X(08) VALUE SPACES.
011200 01  WS-WEEK-END-9 REDEFINES WS-WEEK-END-PARM
011300                                    PIC 9(08).
011400 01  WS-WEEK-END-BRK REDEFINES WS-WEEK-END-PARM.
011500     05  WS-WEND-CCYY               PIC 9(04).
011600     05  WS-WEND-MM                 PIC 9(02).
011700     05  WS-WEND-DD                 PIC 9(02).
011800*
011900*    DAYS-IN-MONTH TABLE FOR THE DEFAULT-WINDOW ROLL-BACK - SAME
012000*    LEAP YEAR TEST AS TRDSIG'S EXPIRY ROLL-FORWARD (SEE THAT
012100*    PROGRAM'S 1999 CHANGE LOG ENTRY).
012200 01  WS-DAYS-IN-MONTH-TABLE.
012300     05  FILLER                     PIC 9(02) VALUE 31.
012400     05  FILLER                     PIC 9(02) VALUE 28.
012500     05  FILLER                     PIC 9(02) VALUE 31.
012600     05  FILLER                     PIC 9(02) VALUE 30.
012700     05  FILLER                     PIC 9(02) VALUE 31.
012800     05  FILLER                     PIC 9(02) VALUE 30.
012900     05  FILLER                     PIC 9(02) VALUE 31.
013000     05  FILLER                     PIC 9(02) VALUE 31.
013100     05  FILLER                     PIC 9(02) VALUE 30.
013200     05  FILLER                     PIC 9(02) VALUE 31.
013300     05  FILLER                     PIC 9(02) VALUE 30.
013400     05  FILLER                     PIC 9(02) VALUE 31.
013500 01  WS-DAYS-IN-MONTH-TABLE-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
013600     05  WS-DAYS-IN-MONTH-ENTRY     PIC 9(02) OCCURS 12 TIMES.
013700*
013800 01  WS-ROLL-WORK.
013900     05  WS-ROLL-CCYY               PIC 9(04) COMP.
014000     05  WS-ROLL-MM                 PIC 9(02) COMP.
014100     05  WS-ROLL-DD                 PIC 9(02) COMP.
014200     05  WS-ROLL-LEAP-CHK           PIC 9(02) COMP.
014300     05  WS-ROLL-REMAINDER          PIC 9(02) COMP.
014400     05  WS-ROLL-DAYS-THIS-MONTH    PIC 9(02) COMP.
014500*
014600*    PER-EDGE ACCUMULATORS (R24) - SUBSCRIPT ORDER MATCHES
014700*    EDGNAMC (SLOPE, PULLBACK, VOLATILITY, VOLUME, DIVERGENCE).
014800 01  WS-EDGE-STAT-TABLE.
014900     05  WS-EDGE-STAT OCCURS 5 TIMES INDEXED BY WS-EDGE-IDX.
015000         10  WS-EDGE-TOTAL          PIC 9(05) COMP VALUE ZEROES.
015100         10  WS-EDGE-WINS           PIC 9(05) COMP VALUE ZEROES.
015200         10  WS-EDGE-LOSSES         PIC 9(05) COMP VALUE ZEROES.
015300         10  WS-EDGE-R-TOTAL        PIC S9(07)V99 VALUE ZEROES.
015400         10  WS-EDGE-WINRATE        PIC 999V99 VALUE ZEROES.
015500         10  WS-EDGE-AVGR           PIC S9(05)V99 VALUE ZEROES.
015600*
015700*    PRINT-ORDER INDEX ARRAY - WE SORT THIS, NOT THE STAT TABLE
015800*    ITSELF, SO THE ACCUMULATORS ABOVE NEVER MOVE (TICKET 1289
015900*    STYLE OF KEEPING THE FACTS AND THE VIEW SEPARATE).
016000 01  WS-EDGE-ORDER-TABLE.
016100     05  WS-EDGE-ORDER OCCURS 5 TIMES PIC 9.
016200*
016300*    CONFIDENCE 0-5 ACCUMULATORS (R25) - SUBSCRIPT IS CONFIDENCE
016400*    VALUE PLUS 1, SO CONFIDENCE 0 LIVES AT WS-CONF-STAT(1).
016500 01  WS-CONF-STAT-TABLE.
016600     05  WS-CONF-STAT OCCURS 6 TIMES INDEXED BY WS-CONF-IDX.
016700         10  WS-CONF-TOTAL          PIC 9(05) COMP VALUE ZEROES.
016800         10  WS-CONF-WINS           PIC 9(05) COMP VALUE ZEROES.
016900         10  WS-CONF-LOSSES         PIC 9(05) COMP VALUE ZEROES.
017000         10  WS-CONF-R-TOTAL        PIC S9(07)V99 VALUE ZEROES.
017100         10  WS-CONF-WINRATE        PIC 999V99 VALUE ZEROES.
017200         10  WS-CONF-AVGR           PIC S9(05)V99 VALUE ZEROES.
017300*
017400*    DAY/SWING ACCUMULATORS (R26) - 1 IS DAY, 2 IS SWING.
017500 01  WS-TTYPE-STAT-TABLE.
017600     05  WS-TTYPE-STAT OCCURS 2 TIMES INDEXED BY WS-TTYPE-IDX.
017700         10  WS-TTYPE-TOTAL         PIC 9(05) COMP VALUE ZEROES.
017800         10  WS-TTYPE-WINS          PIC 9(05) COMP VALUE ZEROES.
017900         10  WS-TTYPE-R-TOTAL       PIC S9(07)V99 VALUE ZEROES.
018000         10  WS-TTYPE-WINRATE       PIC 999V99 VALUE ZEROES.
018100         10  WS-TTYPE-AVGR          PIC S9(05)V99 VALUE ZEROES.
018200*
018300*    OVERALL METRICS (R23).
018400 01  WS-OVERALL-ACCUM.
018500     05  WS-OVR-PENDING             PIC 9(07) COMP VALUE ZEROES.
018600     05  WS-OVR-WINS                PIC 9(07) COMP VALUE ZEROES.
018700     05  WS-OVR-LOSSES              PIC 9(07) COMP VALUE ZEROES.
018800     05  WS-OVR-EXPIRED             PIC 9(07) COMP VALUE ZEROES.
018900     05  WS-OVR-TOTAL               PIC 9(07) COMP VALUE ZEROES.
019000     05  WS-OVR-CLOSED              PIC 9(07) COMP VALUE ZEROES.
019100     05  WS-OVR-R-TOTAL             PIC S9(07)V99 VALUE ZEROES.
019200     05  WS-OVR-R-COUNT             PIC 9(07) COMP VALUE ZEROES.
019300     05  WS-OVR-WINRATE             PIC 999V99 VALUE ZEROES.
019400     05  WS-OVR-AVGR                PIC S9(05)V99 VALUE ZEROES.
019500*
019600*    RECOMMENDATION BLOCK WORK AREA (TICKET 1351).
019700 01  WS-REC-TEXT-WORK               PIC X(128) VALUE SPACES.
019800 01  WS-WORST-EDGE-IDX              PIC 9 VALUE ZEROES.
019900 01  WS-WORST-EDGE-RATE             PIC 999V99 VALUE 999.99.
020000 01  WS-BEST-EDGE-IDX               PIC 9 VALUE ZEROES.
020100 01  WS-BEST-EDGE-RATE              PIC 999V99 VALUE ZEROES.
020200*
020300*    EDITED DATE FIELDS FOR THE REPORT TITLE LINE.
020400 01  WS-WSTART-EDIT                 PIC X(10) VALUE SPACES.
020500 01  WS-WEND-EDIT                   PIC X(10) VALUE SPACES.
020600*
020700 77  WS-EDGE-STAT-IDX               PIC 9 COMP.
020800 77  WS-CONF-STAT-IDX               PIC 9 COMP.
020900 77  WS-SORT-I                      PIC 9 COMP.
021000 77  WS-SORT-J                      PIC 9 COMP.
021100 77  WS-SORT-LIMIT                  PIC 9 COMP.
021200 77  WS-SORT-TEMP                   PIC 9 COMP.
021300 77  WS-REC-COUNT                   PIC 9(02) COMP VALUE ZEROES.
021400*
021500*    UP TO 6 RECOMMENDATION LINES HELD HERE SO THEY ALL PRINT
021600*    TOGETHER AT THE FOOT OF THE REPORT (TICKET 1351).
021700 01  WS-REC-SAVE-TABLE.
021800     05  WS-REC-SAVE                OCCURS 6 TIMES PIC X(128).
021900*
022000*-----------------------*
022100 PROCEDURE DIVISION.
022200*-----------------------*
022300 000-MAIN.
022400*
022500     ACCEPT CURRENT-DATE FROM DATE.
022600     ACCEPT CURRENT-TIME FROM TIME.
022700     DISPLAY 'TRDRPT - WEEKLY PERFORMANCE ROLLUP STARTING'.
022800*
022900     PERFORM 005-DERIVE-CENTURY.
023000     PERFORM 010-OPEN-FILES.
023100     PERFORM 020-DERIVE-WEEK-WINDOW.
023200     PERFORM 030-READ-SIGNAL.
023300     PERFORM 100-PROCESS-GROUP
023400        UNTIL WS-TRDIN-EOF.
023500     PERFORM 600-FINISH-EDGE-STATS.
023600     PERFORM 610-FINISH-CONF-STATS.
023700     PERFORM 620-FINISH-TTYPE-STATS.
023800     PERFORM 630-FINISH-OVERALL-STATS.
023900     PERFORM 700-SORT-EDGE-TABLE.
024000     PERFORM 800-BUILD-RECOMMENDATIONS.
024100     PERFORM 500-PRINT-REPORT.
024200     PERFORM 990-CLOSE-FILES.
024300*
024400     DISPLAY 'TRDRPT - WEEKLY PERFORMANCE ROLLUP COMPLETE'.
024500     DISPLAY 'SIGNALS SEEN IN WINDOW....: ' WS-OVR-TOTAL.
024600     STOP RUN.
024700*
024800 005-DERIVE-CENTURY.
024900*
025000*    SAME WINDOW TEST TRDSIG USES FOR TS-CREATED (1998 CHANGE
025100*    LOG ENTRY) - KEPT IN SYNC ON PURPOSE.
025200     IF CURRENT-YEAR < 50
025300         MOVE 20 TO CURRENT-CENTURY
025400     ELSE
025500         MOVE 19 TO CURRENT-CENTURY
025600     END-IF.
025700*
025800 010-OPEN-FILES.
025900*
026000     OPEN INPUT  TRDRPT-IN-FILE.
026100     OPEN OUTPUT RPTOUT-FILE.
026200*
026300 020-DERIVE-WEEK-WINDOW.
026400*
026500     ACCEPT WS-WEEK-END-TEXT   FROM ENVIRONMENT-VARIABLE
026600         'TRDRPT-WEEK-END'.
026700     ACCEPT WS-WEEK-START-TEXT FROM ENVIRONMENT-VARIABLE
026800         'TRDRPT-WEEK-START'.
026900*
027000     IF WS-WEEK-END-TEXT = SPACES OR WS-WEEK-END-TEXT = ZEROES
027100         PERFORM 021-DEFAULT-WEEK-END
027200     END-IF.
027300     IF WS-WEEK-START-TEXT = SPACES OR WS-WEEK-START-TEXT = ZEROES
027400         PERFORM 022-DEFAULT-WEEK-START
027500     END-IF.
027600*
027700     STRING WS-WEND-CCYY   '-' WS-WEND-MM   '-' WS-WEND-DD
027800         DELIMITED BY SIZE INTO WS-WEND-EDIT.
027900     STRING WS-WSTART-CCYY '-' WS-WSTART-MM '-' WS-WSTART-DD
028000         DELIMITED BY SIZE INTO WS-WSTART-EDIT.
028100*
028200 021-DEFAULT-WEEK-END.
028300*
028400*    DEFAULT WEEK END IS THE RUN DATE, CENTURY-WINDOWED.
028500     MOVE CURRENT-CENTURY TO WS-WEND-CCYY(1:2).
028600     MOVE CURRENT-YEAR    TO WS-WEND-CCYY(3:2).
028700     MOVE CURRENT-MONTH   TO WS-WEND-MM.
028800     MOVE CURRENT-DAY     TO WS-WEND-DD.
028900*
029000 022-DEFAULT-WEEK-START.
029100*
029200*    DEFAULT WEEK START IS 7 DAYS BACK FROM THE WEEK END.
029300     MOVE WS-WEND-CCYY TO WS-WSTART-CCYY.
029400     MOVE WS-WEND-MM   TO WS-WSTART-MM.
029500     MOVE WS-WEND-DD   TO WS-WSTART-DD.
029600     MOVE WS-WSTART-CCYY TO WS-ROLL-CCYY.
029700     MOVE WS-WSTART-MM   TO WS-ROLL-MM.
029800     MOVE WS-WSTART-DD   TO WS-ROLL-DD.
029900     PERFORM 023-ROLL-BACK-ONE-DAY
030000        VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > 7.
030100     MOVE WS-ROLL-CCYY TO WS-WSTART-CCYY.
030200     MOVE WS-ROLL-MM   TO WS-WSTART-MM.
030300     MOVE WS-ROLL-DD   TO WS-WSTART-DD.
030400*
030500 023-ROLL-BACK-ONE-DAY.
030600*
030700     IF WS-ROLL-DD > 1
030800         SUBTRACT 1 FROM WS-ROLL-DD
030900     ELSE
031000         SUBTRACT 1 FROM WS-ROLL-MM
031100         IF WS-ROLL-MM < 1
031200             MOVE 12 TO WS-ROLL-MM
031300             SUBTRACT 1 FROM WS-ROLL-CCYY
031400         END-IF
031500         MOVE WS-DAYS-IN-MONTH-ENTRY(WS-ROLL-MM)
031600             TO WS-ROLL-DAYS-THIS-MONTH
031700         IF WS-ROLL-MM = 2
031800             DIVIDE WS-ROLL-CCYY BY 4
031900                 GIVING WS-ROLL-LEAP-CHK
032000                 REMAINDER WS-ROLL-REMAINDER
032100             IF WS-ROLL-REMAINDER = 0
032200                 MOVE 29 TO WS-ROLL-DAYS-THIS-MONTH
032300             END-IF
032400         END-IF
032500         MOVE WS-ROLL-DAYS-THIS-MONTH TO WS-ROLL-DD
032600     END-IF.
032700*
032800 030-READ-SIGNAL.
032900*
033000     READ TRDRPT-IN-FILE
033100         AT END MOVE '10' TO WS-TRDIN-STATUS.
033200*
033300     IF WS-TRDIN-STATUS = '10'
033400         SET WS-TRDIN-EOF TO TRUE
033500     END-IF.
033600*
033700 100-PROCESS-GROUP.
033800*
033900*    ONLY SIGNALS RAISED WITHIN [WEEK-START,WEEK-END) COUNT
034000*    TOWARD THE ROLLUP (R23) - THE WINDOW IS HALF-OPEN, THE
034100*    SAME AS THE TS-CREATED NOTE IN TRDSIGR, SO A SIGNAL RAISED
034200*    EXACTLY ON WEEK-END BELONGS TO NEXT WEEK'S RUN, NOT THIS
034300*    ONE (TICKET 1381).
034400     IF TS-CREATED OF TRDRPT-IN-RECORD >= WS-WEEK-START-9
034500        AND TS-CREATED OF TRDRPT-IN-RECORD < WS-WEEK-END-9
034600         PERFORM 110-ACCUM-OVERALL
034700         PERFORM 120-ACCUM-EDGE-STATS
034800         PERFORM 130-ACCUM-CONF-STATS
034900         PERFORM 140-ACCUM-TTYPE-STATS
035000     END-IF.
035100*
035200     PERFORM 030-READ-SIGNAL.
035300*
035400 110-ACCUM-OVERALL.
035500*
035600     ADD 1 TO WS-OVR-TOTAL.
035700*
035800     EVALUATE TRUE
035900         WHEN TS-STATUS-PENDING OF TRDRPT-IN-RECORD
036000             ADD 1 TO WS-OVR-PENDING
036100         WHEN TS-STATUS-WIN OF TRDRPT-IN-RECORD
036200             ADD 1 TO WS-OVR-WINS
036300             ADD 1 TO WS-OVR-CLOSED
036400             ADD TS-R-ACHIEVED OF TRDRPT-IN-RECORD TO WS-OVR-R-TOTAL
036500             ADD 1 TO WS-OVR-R-COUNT
036600         WHEN TS-STATUS-LOSS OF TRDRPT-IN-RECORD
036700             ADD 1 TO WS-OVR-LOSSES
036800             ADD 1 TO WS-OVR-CLOSED
036900             ADD TS-R-ACHIEVED OF TRDRPT-IN-RECORD TO WS-OVR-R-TOTAL
037000             ADD 1 TO WS-OVR-R-COUNT
037100         WHEN TS-STATUS-EXPIRED OF TRDRPT-IN-RECORD
037200             ADD 1 TO WS-OVR-EXPIRED
037300     END-EVALUATE.
037400*
037500 120-ACCUM-EDGE-STATS.
037600*
037700     IF TS-EDGE-SLOPE-MET OF TRDRPT-IN-RECORD
037800         MOVE 1 TO WS-EDGE-STAT-IDX
037900         PERFORM 125-BUMP-EDGE-STAT
038000     END-IF.
038100     IF TS-EDGE-PULLBACK-MET OF TRDRPT-IN-RECORD
038200         MOVE 2 TO WS-EDGE-STAT-IDX
038300         PERFORM 125-BUMP-EDGE-STAT
038400     END-IF.
038500     IF TS-EDGE-VOLATILITY-MET OF TRDRPT-IN-RECORD
038600         MOVE 3 TO WS-EDGE-STAT-IDX
038700         PERFORM 125-BUMP-EDGE-STAT
038800     END-IF.
038900     IF TS-EDGE-VOLUME-MET OF TRDRPT-IN-RECORD
039000         MOVE 4 TO WS-EDGE-STAT-IDX
039100         PERFORM 125-BUMP-EDGE-STAT
039200     END-IF.
039300     IF TS-EDGE-DIVERGENCE-MET OF TRDRPT-IN-RECORD
039400         MOVE 5 TO WS-EDGE-STAT-IDX
039500         PERFORM 125-BUMP-EDGE-STAT
039600     END-IF.
039700*
039800 125-BUMP-EDGE-STAT.
039900*
040000*    ONLY CLOSED TRADES (WIN/LOSS) COUNT TOWARD THE EDGE WIN
040100*    RATE - A PENDING OR EXPIRED SIGNAL HASN'T PROVEN ITSELF
040200*    EITHER WAY YET.
040300     IF TS-STATUS-WIN OF TRDRPT-IN-RECORD
040400        OR TS-STATUS-LOSS OF TRDRPT-IN-RECORD
040500         ADD 1 TO WS-EDGE-TOTAL(WS-EDGE-STAT-IDX)
040600         ADD TS-R-ACHIEVED OF TRDRPT-IN-RECORD
040700             TO WS-EDGE-R-TOTAL(WS-EDGE-STAT-IDX)
040800         IF TS-STATUS-WIN OF TRDRPT-IN-RECORD
040900             ADD 1 TO WS-EDGE-WINS(WS-EDGE-STAT-IDX)
041000         ELSE
041100             ADD 1 TO WS-EDGE-LOSSES(WS-EDGE-STAT-IDX)
041200         END-IF
041300     END-IF.
041400*
041500 130-ACCUM-CONF-STATS.
041600*
041700     COMPUTE WS-CONF-STAT-IDX =
041800         TS-CONFIDENCE OF TRDRPT-IN-RECORD + 1.
041900*
042000     IF TS-STATUS-WIN OF TRDRPT-IN-RECORD
042100        OR TS-STATUS-LOSS OF TRDRPT-IN-RECORD
042200         ADD 1 TO WS-CONF-TOTAL(WS-CONF-STAT-IDX)
042300         ADD TS-R-ACHIEVED OF TRDRPT-IN-RECORD
042400             TO WS-CONF-R-TOTAL(WS-CONF-STAT-IDX)
042500         IF TS-STATUS-WIN OF TRDRPT-IN-RECORD
042600             ADD 1 TO WS-CONF-WINS(WS-CONF-STAT-IDX)
042700         ELSE
042800             ADD 1 TO WS-CONF-LOSSES(WS-CONF-STAT-IDX)
042900         END-IF
043000     END-IF.
043100*
043200 140-ACCUM-TTYPE-STATS.
043300*
043400     IF TS-IS-DAY-TRADE OF TRDRPT-IN-RECORD
043500         MOVE 1 TO WS-TTYPE-IDX
043600     ELSE
043700         MOVE 2 TO WS-TTYPE-IDX
043800     END-IF.
043900*
044000     IF TS-STATUS-WIN OF TRDRPT-IN-RECORD
044100        OR TS-STATUS-LOSS OF TRDRPT-IN-RECORD
044200         ADD 1 TO WS-TTYPE-TOTAL(WS-TTYPE-IDX)
044300         ADD TS-R-ACHIEVED OF TRDRPT-IN-RECORD
044400             TO WS-TTYPE-R-TOTAL(WS-TTYPE-IDX)
044500         IF TS-STATUS-WIN OF TRDRPT-IN-RECORD
044600             ADD 1 TO WS-TTYPE-WINS(WS-TTYPE-IDX)
044700         END-IF
044800     END-IF.
044900*
045000 600-FINISH-EDGE-STATS.
045100*
045200     PERFORM 605-FINISH-ONE-EDGE
045300        VARYING WS-EDGE-STAT-IDX FROM 1 BY 1
045400        UNTIL WS-EDGE-STAT-IDX > 5.
045500*
045600 605-FINISH-ONE-EDGE.
045700*
045800     IF WS-EDGE-TOTAL(WS-EDGE-STAT-IDX) > 0
045900         COMPUTE WS-EDGE-WINRATE(WS-EDGE-STAT-IDX) ROUNDED =
046000             WS-EDGE-WINS(WS-EDGE-STAT-IDX) * 100 /
046100             WS-EDGE-TOTAL(WS-EDGE-STAT-IDX)
046200         COMPUTE WS-EDGE-AVGR(WS-EDGE-STAT-IDX) ROUNDED =
046300             WS-EDGE-R-TOTAL(WS-EDGE-STAT-IDX) /
046400             WS-EDGE-TOTAL(WS-EDGE-STAT-IDX)
046500     END-IF.
046600*
046700 610-FINISH-CONF-STATS.
046800*
046900     PERFORM 615-FINISH-ONE-CONF
047000        VARYING WS-CONF-STAT-IDX FROM 1 BY 1
047100        UNTIL WS-CONF-STAT-IDX > 6.
047200*
047300 615-FINISH-ONE-CONF.
047400*
047500     IF WS-CONF-TOTAL(WS-CONF-STAT-IDX) > 0
047600         COMPUTE WS-CONF-WINRATE(WS-CONF-STAT-IDX) ROUNDED =
047700             WS-CONF-WINS(WS-CONF-STAT-IDX) * 100 /
047800             WS-CONF-TOTAL(WS-CONF-STAT-IDX)
047900         COMPUTE WS-CONF-AVGR(WS-CONF-STAT-IDX) ROUNDED =
048000             WS-CONF-R-TOTAL(WS-CONF-STAT-IDX) /
048100             WS-CONF-TOTAL(WS-CONF-STAT-IDX)
048200     END-IF.
048300*
048400 620-FINISH-TTYPE-STATS.
048500*
048600     PERFORM 625-FINISH-ONE-TTYPE
048700        VARYING WS-TTYPE-IDX FROM 1 BY 1
048800        UNTIL WS-TTYPE-IDX > 2.
048900*
049000 625-FINISH-ONE-TTYPE.
049100*
049200     IF WS-TTYPE-TOTAL(WS-TTYPE-IDX) > 0
049300         COMPUTE WS-TTYPE-WINRATE(WS-TTYPE-IDX) ROUNDED =
049400             WS-TTYPE-WINS(WS-TTYPE-IDX) * 100 /
049500             WS-TTYPE-TOTAL(WS-TTYPE-IDX)
049600         COMPUTE WS-TTYPE-AVGR(WS-TTYPE-IDX) ROUNDED =
049700             WS-TTYPE-R-TOTAL(WS-TTYPE-IDX) /
049800             WS-TTYPE-TOTAL(WS-TTYPE-IDX)
049900     END-IF.
050000*
050100 630-FINISH-OVERALL-STATS.
050200*
050300     IF WS-OVR-CLOSED > 0
050400         COMPUTE WS-OVR-WINRATE ROUNDED =
050500             WS-OVR-WINS * 100 / WS-OVR-CLOSED
050600     END-IF.
050700     IF WS-OVR-R-COUNT > 0
050800         COMPUTE WS-OVR-AVGR ROUNDED =
050900             WS-OVR-R-TOTAL / WS-OVR-R-COUNT
051000     END-IF.
051100*
051200 700-SORT-EDGE-TABLE.
051300*
051400*    STRAIGHT BUBBLE SORT OVER 5 ENTRIES, DESCENDING BY WIN
051500*    RATE (TICKET 1289 SORT REQUEST) - WE SWAP THE ORDER ARRAY,
051600*    NOT THE STAT TABLE, SO THE FIGURES THEMSELVES NEVER MOVE.
051700     PERFORM 705-INIT-EDGE-ORDER
051800        VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > 5.
051900*
052000     COMPUTE WS-SORT-LIMIT = 5 - 1.
052100     PERFORM 710-EDGE-BUBBLE-PASS
052200        VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > WS-SORT-LIMIT.
052300*
052400 705-INIT-EDGE-ORDER.
052500*
052600     MOVE WS-SORT-I TO WS-EDGE-ORDER(WS-SORT-I).
052700*
052800 710-EDGE-BUBBLE-PASS.
052900*
053000     COMPUTE WS-SORT-LIMIT = 5 - WS-SORT-I.
053100     PERFORM 715-EDGE-BUBBLE-COMPARE
053200        VARYING WS-SORT-J FROM 1 BY 1 UNTIL WS-SORT-J > WS-SORT-LIMIT.
053300*
053400 715-EDGE-BUBBLE-COMPARE.
053500*
053600     IF WS-EDGE-WINRATE(WS-EDGE-ORDER(WS-SORT-J)) <
053700        WS-EDGE-WINRATE(WS-EDGE-ORDER(WS-SORT-J + 1))
053800         MOVE WS-EDGE-ORDER(WS-SORT-J)     TO WS-SORT-TEMP
053900         MOVE WS-EDGE-ORDER(WS-SORT-J + 1) TO WS-EDGE-ORDER(WS-SORT-J)
054000         MOVE WS-SORT-TEMP TO WS-EDGE-ORDER(WS-SORT-J + 1)
054100     END-IF.
054200*
054300 800-BUILD-RECOMMENDATIONS.
054400*
054500     MOVE ZEROES TO WS-REC-COUNT.
054600*
054700     IF WS-OVR-CLOSED > 0
054800         IF WS-OVR-WINRATE < 40
054900             ADD 1 TO WS-REC-COUNT
055000             MOVE SPACES TO WS-REC-TEXT-WORK
055100             STRING 'WIN RATE IS BELOW 40 PERCENT - REVIEW ENTRY'
055200                 ' TIMING AND EDGE FILTERS BEFORE SIZING UP.'
055300                 DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
055400             PERFORM 805-WRITE-ONE-RECOMMEND
055500         ELSE
055600             IF WS-OVR-WINRATE > 70
055700                 ADD 1 TO WS-REC-COUNT
055800                 MOVE SPACES TO WS-REC-TEXT-WORK
055900                 STRING 'EXCELLENT WIN RATE THIS WINDOW - CONSIDER'
056000                     ' INCREASING SIZE ON THE HIGHEST-CONFIDENCE'
056100                     ' SIGNALS.'
056200                     DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
056300                 PERFORM 805-WRITE-ONE-RECOMMEND
056400             END-IF
056500         END-IF
056600     END-IF.
056700*
056800     IF WS-OVR-R-COUNT > 0
056900         IF WS-OVR-AVGR < 1.00
057000             ADD 1 TO WS-REC-COUNT
057100             MOVE SPACES TO WS-REC-TEXT-WORK
057200             STRING 'AVERAGE R IS BELOW 1.0 - TARGETS MAY BE SET'
057300                 ' TOO CLOSE RELATIVE TO STOPS.'
057400                 DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
057500             PERFORM 805-WRITE-ONE-RECOMMEND
057600         ELSE
057700             IF WS-OVR-AVGR > 2.00
057800                 ADD 1 TO WS-REC-COUNT
057900                 MOVE SPACES TO WS-REC-TEXT-WORK
058000                 STRING 'STRONG AVERAGE R THIS WINDOW - THE RISK'
058100                     ' NOTES ON THESE SIGNALS ARE WORTH A CLOSER'
058200                     ' READ.'
058300                     DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
058400                 PERFORM 805-WRITE-ONE-RECOMMEND
058500             END-IF
058600         END-IF
058700     END-IF.
058800*
058900     PERFORM 810-FIND-WORST-BEST-EDGE
059000        VARYING WS-EDGE-STAT-IDX FROM 1 BY 1
059100        UNTIL WS-EDGE-STAT-IDX > 5.
059200*
059300     IF WS-WORST-EDGE-IDX NOT = ZEROES
059400         ADD 1 TO WS-REC-COUNT
059500         MOVE SPACES TO WS-REC-TEXT-WORK
059600         STRING 'THE '
059700             EDGE-NAME-VALUE(WS-WORST-EDGE-IDX) DELIMITED BY '  '
059800             ' EDGE IS UNDERPERFORMING - CONSIDER DROPPING IT'
059900             ' FROM THE RULE SET.'
060000             DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
060100         PERFORM 805-WRITE-ONE-RECOMMEND
060200     END-IF.
060300*
060400     IF WS-BEST-EDGE-IDX NOT = ZEROES
060500         ADD 1 TO WS-REC-COUNT
060600         MOVE SPACES TO WS-REC-TEXT-WORK
060700         STRING 'THE '
060800             EDGE-NAME-VALUE(WS-BEST-EDGE-IDX) DELIMITED BY '  '
060900             ' EDGE IS CARRYING THE BOOK - WEIGHT IT HIGHER IN'
061000             ' THE CONFIDENCE SCORE.'
061100             DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
061200         PERFORM 805-WRITE-ONE-RECOMMEND
061300     END-IF.
061400*
061500*    CONFIDENCE-5 IS SUBSCRIPT 6, CONFIDENCE-2 IS SUBSCRIPT 3 IN
061600*    THE CONFIDENCE TABLE (SUBSCRIPT = CONFIDENCE VALUE + 1).
061700     IF WS-CONF-WINRATE(6) < WS-CONF-WINRATE(3)
061800         ADD 1 TO WS-REC-COUNT
061900         MOVE SPACES TO WS-REC-TEXT-WORK
062000         STRING 'HIGH CONFIDENCE TRADES ARE UNDERPERFORMING -'
062100             ' REVIEW THE CONFIDENCE SCORING ALGORITHM.'
062200             DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
062300         PERFORM 805-WRITE-ONE-RECOMMEND
062400     END-IF.
062500*
062600     IF WS-OVR-TOTAL < 5
062700         ADD 1 TO WS-REC-COUNT
062800         MOVE SPACES TO WS-REC-TEXT-WORK
062900         STRING 'LOW SIGNAL VOLUME THIS WINDOW - TREAT THE ABOVE'
063000             ' FIGURES AS DIRECTIONAL ONLY.'
063100             DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
063200         PERFORM 805-WRITE-ONE-RECOMMEND
063300     END-IF.
063400*
063500     IF WS-REC-COUNT = 0
063600         ADD 1 TO WS-REC-COUNT
063700         MOVE SPACES TO WS-REC-TEXT-WORK
063800         STRING 'PERFORMANCE IS STEADY THIS WINDOW - NO CHANGES'
063900             ' RECOMMENDED.'
064000             DELIMITED BY SIZE INTO WS-REC-TEXT-WORK
064100         PERFORM 805-WRITE-ONE-RECOMMEND
064200     END-IF.
064300*
064400 805-WRITE-ONE-RECOMMEND.
064500*
064600*    HELD IN THE PRINT TABLE, NOT WRITTEN DIRECTLY, SO THE
064700*    RECOMMENDATION BLOCK ALWAYS PRINTS AFTER THE BREAKDOWNS
064800*    NO MATTER WHEN IT WAS BUILT (SEE 500-PRINT-REPORT).
064900     MOVE WS-REC-TEXT-WORK TO WS-REC-SAVE(WS-REC-COUNT).
065000*
065100 810-FIND-WORST-BEST-EDGE.
065200*
065300*    ONLY EDGES WITH AT LEAST 5 CLOSED TRADES ARE CANDIDATES -
065400*    A SMALL SAMPLE ISN'T WORTH ACTING ON (TICKET 1351).
065500     IF WS-EDGE-TOTAL(WS-EDGE-STAT-IDX) >= 5
065600         IF WS-EDGE-WINRATE(WS-EDGE-STAT-IDX) < 30
065700            AND WS-EDGE-WINRATE(WS-EDGE-STAT-IDX) < WS-WORST-EDGE-RATE
065800             MOVE WS-EDGE-STAT-IDX TO WS-WORST-EDGE-IDX
065900             MOVE WS-EDGE-WINRATE(WS-EDGE-STAT-IDX)
066000                 TO WS-WORST-EDGE-RATE
066100         END-IF
066200         IF WS-EDGE-WINRATE(WS-EDGE-STAT-IDX) > 70
066300            AND WS-EDGE-WINRATE(WS-EDGE-STAT-IDX) > WS-BEST-EDGE-RATE
066400             MOVE WS-EDGE-STAT-IDX TO WS-BEST-EDGE-IDX
066500             MOVE WS-EDGE-WINRATE(WS-EDGE-STAT-IDX)
066600                 TO WS-BEST-EDGE-RATE
066700         END-IF
066800     END-IF.
066900*
067000 500-PRINT-REPORT.
067100*
067200*    EACH LINE BUILT BELOW GOES OUT TWO WAYS - WRITTEN TO WKLYRPT
067300*    FOR FILING AND DISPLAYED TO THE JOB LOG SO THE DESK CAN READ
067400*    THE ROLLUP OFF THE CONSOLE WITHOUT WAITING ON PRINT (TICKET
067500*    1389).
067600     PERFORM 510-PRINT-TITLE.
067700     PERFORM 520-PRINT-OVERALL.
067800     PERFORM 530-PRINT-EDGE-TABLE.
067900     PERFORM 540-PRINT-CONF-TABLE.
068000     PERFORM 550-PRINT-TTYPE-TABLE.
068100     PERFORM 560-PRINT-RECOMMENDATIONS.
068200*
068300 510-PRINT-TITLE.
068400*
068500     MOVE SPACES TO RPTLINE-RECORD.
068600     MOVE 'WEEKLY TRADING REPORT' TO RL-TITLE-TEXT.
068700     MOVE WS-WSTART-EDIT TO RL-TITLE-WK-START.
068800     MOVE WS-WEND-EDIT   TO RL-TITLE-WK-END.
068900     WRITE RPTLINE-RECORD.
069000     DISPLAY RPTLINE-RECORD.
069100*
069200 520-PRINT-OVERALL.
069300*
069400     MOVE SPACES TO RPTLINE-RECORD.
069500     MOVE 'TOTAL SIGNALS' TO RL-SUM-LABEL.
069600     MOVE WS-OVR-TOTAL TO RL-SUM-VALUE.
069700     WRITE RPTLINE-RECORD.
069800     DISPLAY RPTLINE-RECORD.
069900*
070000     MOVE SPACES TO RPTLINE-RECORD.
070100     MOVE 'PENDING' TO RL-SUM-LABEL.
070200     MOVE WS-OVR-PENDING TO RL-SUM-VALUE.
070300     WRITE RPTLINE-RECORD.
070400     DISPLAY RPTLINE-RECORD.
070500*
070600     MOVE SPACES TO RPTLINE-RECORD.
070700     MOVE 'WINS' TO RL-SUM-LABEL.
070800     MOVE WS-OVR-WINS TO RL-SUM-VALUE.
070900     WRITE RPTLINE-RECORD.
071000     DISPLAY RPTLINE-RECORD.
071100*
071200     MOVE SPACES TO RPTLINE-RECORD.
071300     MOVE 'LOSSES' TO RL-SUM-LABEL.
071400     MOVE WS-OVR-LOSSES TO RL-SUM-VALUE.
071500     WRITE RPTLINE-RECORD.
071600     DISPLAY RPTLINE-RECORD.
071700*
071800     MOVE SPACES TO RPTLINE-RECORD.
071900     MOVE 'EXPIRED' TO RL-SUM-LABEL.
072000     MOVE WS-OVR-EXPIRED TO RL-SUM-VALUE.
072100     WRITE RPTLINE-RECORD.
072200     DISPLAY RPTLINE-RECORD.
072300*
072400     MOVE SPACES TO RPTLINE-RECORD.
072500     MOVE 'WIN RATE (CLOSED TRADES)' TO RL-SUM-LABEL.
072600     MOVE WS-OVR-WINRATE TO RL-SUM-VALUE.
072700     WRITE RPTLINE-RECORD.
072800     DISPLAY RPTLINE-RECORD.
072900*
073000     MOVE SPACES TO RPTLINE-RECORD.
073100     MOVE 'AVERAGE R (CLOSED TRADES)' TO RL-SUM-LABEL.
073200     MOVE WS-OVR-AVGR TO RL-SUM-VALUE.
073300     WRITE RPTLINE-RECORD.
073400     DISPLAY RPTLINE-RECORD.
073500*
073600     MOVE SPACES TO RPTLINE-RECORD.
073700     MOVE 'TOTAL R ACHIEVED (CLOSED)' TO RL-SUM-LABEL.
073800     MOVE WS-OVR-R-TOTAL TO RL-SUM-VALUE.
073900     WRITE RPTLINE-RECORD.
074000     DISPLAY RPTLINE-RECORD.
074100*
074200 530-PRINT-EDGE-TABLE.
074300*
074400     MOVE SPACES TO RPTLINE-RECORD.
074500     MOVE 'EDGE' TO RL-EDGE-HDR-NAME.
074600     MOVE 'TOTL' TO RL-EDGE-HDR-TOTAL.
074700     MOVE 'WINS' TO RL-EDGE-HDR-WINS.
074800     MOVE 'LOSSES' TO RL-EDGE-HDR-LOSSES.
074900     MOVE 'WINRATE' TO RL-EDGE-HDR-WINRATE.
075000     MOVE 'AVG-R' TO RL-EDGE-HDR-AVGR.
075100     WRITE RPTLINE-RECORD.
075200     DISPLAY RPTLINE-RECORD.
075300*
075400     MOVE 'N' TO WS-EDGE-ANY-SW.
075500     PERFORM 535-PRINT-ONE-EDGE-LINE
075600        VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > 5.
075700*
075800*    NO EDGE HAD A SINGLE CLOSED TRADE THIS WINDOW - SAY SO RATHER
075900*    THAN LEAVING THE SECTION LOOKING LIKE IT DIDN'T RUN.
076000     IF WS-EDGE-ANY-SW = 'N'
076100         MOVE SPACES TO RPTLINE-RECORD
076200         MOVE 'NO CLOSED TRADES' TO RL-EDGE-NAME
076300         WRITE RPTLINE-RECORD
076400         DISPLAY RPTLINE-RECORD
076500     END-IF.
076600*
076700 535-PRINT-ONE-EDGE-LINE.
076800*
076900     MOVE WS-EDGE-ORDER(WS-SORT-I) TO WS-EDGE-STAT-IDX.
077000     IF WS-EDGE-TOTAL(WS-EDGE-STAT-IDX) > 0
077100         MOVE 'Y' TO WS-EDGE-ANY-SW
077200         MOVE SPACES TO RPTLINE-RECORD
077300         MOVE EDGE-NAME-VALUE(WS-EDGE-STAT-IDX) TO RL-EDGE-NAME
077400         MOVE WS-EDGE-TOTAL(WS-EDGE-STAT-IDX) TO RL-EDGE-TOTAL
077500         MOVE WS-EDGE-WINS(WS-EDGE-STAT-IDX) TO RL-EDGE-WINS
077600         MOVE WS-EDGE-LOSSES(WS-EDGE-STAT-IDX) TO RL-EDGE-LOSSES
077700         MOVE WS-EDGE-WINRATE(WS-EDGE-STAT-IDX) TO RL-EDGE-WINRATE
077800         MOVE WS-EDGE-AVGR(WS-EDGE-STAT-IDX) TO RL-EDGE-AVGR
077900         WRITE RPTLINE-RECORD
078000         DISPLAY RPTLINE-RECORD
078100     END-IF.
078200*
078300 540-PRINT-CONF-TABLE.
078400*
078500*    PRINTED DESCENDING BY CONFIDENCE VALUE, 5 DOWN TO 0 - NO
078600*    SORT NEEDED SINCE THE SUBSCRIPT ALREADY IS THE VALUE.
078700     PERFORM 545-PRINT-ONE-CONF-LINE
078800        VARYING WS-CONF-STAT-IDX FROM 6 BY -1
078900        UNTIL WS-CONF-STAT-IDX < 1.
079000*
079100 545-PRINT-ONE-CONF-LINE.
079200*
079300     IF WS-CONF-TOTAL(WS-CONF-STAT-IDX) > 0
079400         MOVE SPACES TO RPTLINE-RECORD
079500         COMPUTE RL-CONF-VALUE = WS-CONF-STAT-IDX - 1
079600         MOVE WS-CONF-TOTAL(WS-CONF-STAT-IDX) TO RL-CONF-TOTAL
079700         MOVE WS-CONF-WINS(WS-CONF-STAT-IDX) TO RL-CONF-WINS
079800         MOVE WS-CONF-WINRATE(WS-CONF-STAT-IDX) TO RL-CONF-WINRATE
079900         MOVE WS-CONF-AVGR(WS-CONF-STAT-IDX) TO RL-CONF-AVGR
080000         WRITE RPTLINE-RECORD
080100         DISPLAY RPTLINE-RECORD
080200     END-IF.
080300*
080400 550-PRINT-TTYPE-TABLE.
080500*
080600     MOVE SPACES TO RPTLINE-RECORD.
080700     MOVE 'DAY TRADES' TO RL-TTYPE-LABEL.
080800     MOVE WS-TTYPE-TOTAL(1) TO RL-TTYPE-TOTAL.
080900     MOVE WS-TTYPE-WINRATE(1) TO RL-TTYPE-WINRATE.
081000     MOVE WS-TTYPE-AVGR(1) TO RL-TTYPE-AVGR.
081100     WRITE RPTLINE-RECORD.
081200     DISPLAY RPTLINE-RECORD.
081300*
081400     MOVE SPACES TO RPTLINE-RECORD.
081500     MOVE 'SWING TRD' TO RL-TTYPE-LABEL.
081600     MOVE WS-TTYPE-TOTAL(2) TO RL-TTYPE-TOTAL.
081700     MOVE WS-TTYPE-WINRATE(2) TO RL-TTYPE-WINRATE.
081800     MOVE WS-TTYPE-AVGR(2) TO RL-TTYPE-AVGR.
081900     WRITE RPTLINE-RECORD.
082000     DISPLAY RPTLINE-RECORD.
082100*
082200 560-PRINT-RECOMMENDATIONS.
082300*
082400     PERFORM 565-PRINT-ONE-RECOMMEND
082500        VARYING WS-SORT-I FROM 1 BY 1 UNTIL WS-SORT-I > WS-REC-COUNT.
082600*
082700 565-PRINT-ONE-RECOMMEND.
082800*
082900     MOVE SPACES TO RPTLINE-RECORD.
083000     MOVE WS-SORT-I TO RL-RECOMMEND-NUM.
083100     MOVE WS-REC-SAVE(WS-SORT-I) TO RL-RECOMMEND-TEXT.
083200     WRITE RPTLINE-RECORD.
083300     DISPLAY RPTLINE-RECORD.
083400*
083500 990-CLOSE-FILES.
083600*
083700     CLOSE TRDRPT-IN-FILE.
083800     CLOSE RPTOUT-FILE.

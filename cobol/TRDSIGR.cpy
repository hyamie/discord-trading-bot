000100*---------------------------------------------------------------*
000200*    TRDSIGR - TRADE SIGNAL LEDGER RECORD.  THIS IS THE U6
000300*    CONTRACT COPYBOOK - WRITTEN BY TRDSIG WHEN A PLAN IS FIRST
000400*    RAISED (STATUS ALWAYS PENDING ON CREATION), REWRITTEN BY
000500*    TRDOUT AS THE PLAN RESOLVES, AND READ STRAIGHT THROUGH BY
000600*    TRDRPT FOR THE WEEKLY ROLLUP.  ONCE A RECORD LEAVES TRDSIG
000700*    THE IDENTITY AND PRICING FIELDS (TRADE-ID THROUGH TS-ATR
000800*    AND TS-R-VALUE) ARE NEVER TOUCHED AGAIN - ONLY THE STATUS
000900*    BLOCK AT THE BOTTOM OF THE RECORD MOVES.             SP 1998
001000*
001100*    1999 Y2K NOTE - TS-CREATED/TS-EXPIRES CARRY A FULL 4-DIGIT
001200*    CENTURY (9(08) YYYYMMDD), UNLIKE THE 2-DIGIT RUN DATE IN
001300*    SYSDATC, SO THE EXPIRY MATH IN TRDSIG NEVER WRAPS.    SP 1999
001400*---------------------------------------------------------------*
001500 FD  TRDSIG-FILE
001600     RECORDING MODE IS F.
001700*
001800 01  TRDSIG-RECORD.
001900*
002000*        ---------------- IDENTITY -------------------------
002100     05  TS-TRADE-ID                 PIC X(20).
002200     05  TS-TICKER                   PIC X(08).
002300     05  TS-TRADE-TYPE               PIC X(05).
002400         88  TS-IS-DAY-TRADE                     VALUE 'DAY  '.
002500         88  TS-IS-SWING-TRADE                   VALUE 'SWING'.
002600     05  TS-DIRECTION                PIC X(05).
002700         88  TS-IS-LONG                          VALUE 'LONG '.
002800         88  TS-IS-SHORT                         VALUE 'SHORT'.
002900*
003000*        ---------------- PRICING (NEVER RE-KEYED) ----------
003100     05  TS-ENTRY                    PIC S9(07)V99.
003200     05  TS-STOP                     PIC S9(07)V99.
003300     05  TS-TARGET                   PIC S9(07)V99.
003400     05  TS-TARGET2                  PIC S9(07)V99.
003500     05  TS-RISK-REWARD              PIC 9V9.
003600     05  TS-CONFIDENCE               PIC 9.
003700     05  TS-EDGES-COUNT              PIC 9.
003800     05  TS-EDGE-FLAGS               PIC X(05).
003900*        ALTERNATE VIEW OF TS-EDGE-FLAGS AS FIVE DISCRETE
004000*        Y/N BYTES - SLOPE, PULLBACK, VOLATILITY, VOLUME,
004100*        DIVERGENCE, IN THAT ORDER (R12) - SO TRDRPT'S EDGE
004200*        PERFORMANCE TABLE (R24) CAN TEST EACH ONE WITHOUT
004300*        UNSTRINGING THE FLAG STRING EVERY PASS.
004400     05  TS-EDGE-FLAGS-BRK REDEFINES TS-EDGE-FLAGS.
004500         10  TS-EDGE-SLOPE           PIC X.
004600             88  TS-EDGE-SLOPE-MET               VALUE 'Y'.
004700         10  TS-EDGE-PULLBACK        PIC X.
004800             88  TS-EDGE-PULLBACK-MET            VALUE 'Y'.
004900         10  TS-EDGE-VOLATILITY      PIC X.
005000             88  TS-EDGE-VOLATILITY-MET          VALUE 'Y'.
005100         10  TS-EDGE-VOLUME          PIC X.
005200             88  TS-EDGE-VOLUME-MET              VALUE 'Y'.
005300         10  TS-EDGE-DIVERGENCE      PIC X.
005400             88  TS-EDGE-DIVERGENCE-MET          VALUE 'Y'.
005500     05  TS-ATR                      PIC S9(05)V99.
005600     05  TS-R-VALUE                  PIC S9(05)V99.
005700*
005800*        ---------------- STATUS BLOCK (U6 LIFECYCLE) -------
005900     05  TS-STATUS                   PIC X(08).
006000         88  TS-STATUS-PENDING                   VALUE 'PENDING '.
006100         88  TS-STATUS-WIN                       VALUE 'WIN     '.
006200         88  TS-STATUS-LOSS                      VALUE 'LOSS    '.
006300         88  TS-STATUS-EXPIRED                   VALUE 'EXPIRED '.
006400     05  TS-R-ACHIEVED               PIC S9(03)V99.
006500     05  TS-EXIT-PRICE               PIC S9(07)V99.
006600     05  TS-EXIT-REASON              PIC X(10).
006700         88  TS-EXIT-TARGET-HIT                  VALUE 'TARGET-HIT'.
006800         88  TS-EXIT-STOP-HIT                    VALUE 'STOP-HIT  '.
006900     05  TS-CREATED                  PIC 9(08).
007000*        ALTERNATE VIEW OF TS-CREATED FOR THE WEEK-WINDOW TEST
007100*        IN TRDRPT (R23, "WITHIN [WEEK-START,WEEK-END)").
007200     05  TS-CREATED-BRK REDEFINES TS-CREATED.
007300         10  TS-CREATED-CCYY         PIC 9(04).
007400         10  TS-CREATED-MM           PIC 9(02).
007500         10  TS-CREATED-DD           PIC 9(02).
007600     05  TS-EXPIRES                  PIC 9(08).
007700*        ALTERNATE VIEW OF TS-EXPIRES FOR THE EXPIRY TEST IN
007800*        TRDOUT (R20, "AS-OF DATE > TS-EXPIRES").
007900     05  TS-EXPIRES-BRK REDEFINES TS-EXPIRES.
008000         10  TS-EXPIRES-CCYY         PIC 9(04).
008100         10  TS-EXPIRES-MM           PIC 9(02).
008200         10  TS-EXPIRES-DD           PIC 9(02).
008300*
008400*        ---------------- NARRATIVE --------------------------
008500     05  TS-RATIONALE                PIC X(200).
008600     05  TS-RISK-NOTES               PIC X(200).
008700     05  FILLER                      PIC X(05).

000100*---------------------------------------------------------------*
000200*    SYSDATC - COMMON RUN DATE/TIME AND FILE STATUS WORK AREA
000300*    PULLED OUT OF THE OLD PER-PROGRAM COPIES SO THE FOUR
000400*    TRADE-SIGNAL PROGRAMS ALL BREAK DOWN THE RUN DATE THE
000500*    SAME WAY.  Y2K NOTE - CURRENT-YEAR IS 2 DIGITS BECAUSE
000600*    ACCEPT FROM DATE ONLY EVER GAVE US 2, SEE TRDSIG CHANGE
000700*    LOG 1999 ENTRY FOR THE CENTURY WORKAROUND.        SP 1996
000800*---------------------------------------------------------------*
000900 01  SYSTEM-DATE-AND-TIME.
001000     05  CURRENT-DATE.
001100         10  CURRENT-YEAR           PIC 9(02).
001200         10  CURRENT-MONTH          PIC 9(02).
001300         10  CURRENT-DAY            PIC 9(02).
001400     05  CURRENT-TIME.
001500         10  CURRENT-HOUR           PIC 9(02).
001600         10  CURRENT-MINUTE         PIC 9(02).
001700         10  CURRENT-SECOND         PIC 9(02).
001800         10  CURRENT-HNDSEC         PIC 9(02).
001900     05  CURRENT-CENTURY            PIC 9(02) VALUE 19.
002000*
002100 01  WS-RUN-DATE-8.
002200     05  WS-RUN-CC                  PIC 9(02).
002300     05  WS-RUN-YY                  PIC 9(02).
002400     05  WS-RUN-MM                  PIC 9(02).
002500     05  WS-RUN-DD                  PIC 9(02).
002600*
002700 01  WS-COMMON-COUNTERS.
002800     05  WS-RECS-READ               PIC 9(07) COMP VALUE ZEROES.
002900     05  WS-RECS-WRITTEN            PIC 9(07) COMP VALUE ZEROES.
003000     05  WS-RECS-SKIPPED            PIC 9(07) COMP VALUE ZEROES.

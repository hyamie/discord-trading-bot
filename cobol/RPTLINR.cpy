000100*---------------------------------------------------------------*
000200*    RPTLINR - WEEKLY TRADING REPORT PRINT LINE, 132 COLUMNS.
000300*    ONE PHYSICAL RECORD LAYOUT, SEVEN REDEFINITIONS - TRDRPT
000400*    MOVES INTO WHICHEVER VIEW MATCHES THE SECTION IT IS
000500*    BUILDING THEN WRITES RPTLINE-RECORD ITSELF.           SP 1999
000600*---------------------------------------------------------------*
000700 FD  RPTOUT-FILE
000800     RECORDING MODE IS F.
000900*
001000 01  RPTLINE-RECORD                  PIC X(132).
001100*
001200*        ---- TITLE / WEEK-RANGE LINE ------------------------
001300 01  RL-TITLE-LINE REDEFINES RPTLINE-RECORD.
001400     05  RL-TITLE-TEXT               PIC X(22).
001500     05  FILLER                      PIC X(08).
001600     05  RL-TITLE-WK-START           PIC X(10).
001700     05  FILLER                      PIC X(05).
001800     05  RL-TITLE-WK-END             PIC X(10).
001900     05  FILLER                      PIC X(77).
002000*
002100*        ---- SUMMARY SECTION ROW -----------------------------
002200 01  RL-SUMMARY-LINE REDEFINES RPTLINE-RECORD.
002300     05  RL-SUM-LABEL                PIC X(30).
002400     05  RL-SUM-VALUE                PIC -(7)9.99.
002500     05  FILLER                      PIC X(91).
002600*
002700*        ---- EDGE PERFORMANCE TABLE HEADING -------------------
002800 01  RL-EDGE-HDR-LINE REDEFINES RPTLINE-RECORD.
002900     05  RL-EDGE-HDR-NAME            PIC X(30).
003000     05  RL-EDGE-HDR-TOTAL           PIC X(05).
003100     05  RL-EDGE-HDR-WINS            PIC X(05).
003200     05  RL-EDGE-HDR-LOSSES          PIC X(06).
003300     05  RL-EDGE-HDR-WINRATE         PIC X(08).
003400     05  RL-EDGE-HDR-AVGR            PIC X(07).
003500     05  FILLER                      PIC X(71).
003600*
003700*        ---- EDGE PERFORMANCE TABLE DETAIL (SORTED DESC ------
003800*        BY WIN RATE - R24) -----------------------------------
003900 01  RL-EDGE-DET-LINE REDEFINES RPTLINE-RECORD.
004000     05  RL-EDGE-NAME                PIC X(30).
004100     05  RL-EDGE-TOTAL               PIC ZZZZ9.
004200     05  FILLER                      PIC X(01).
004300     05  RL-EDGE-WINS                PIC ZZZZ9.
004400     05  FILLER                      PIC X(01).
004500     05  RL-EDGE-LOSSES              PIC ZZZZZ9.
004600     05  FILLER                      PIC X(01).
004700     05  RL-EDGE-WINRATE             PIC ZZZ9.99.
004800     05  FILLER                      PIC X(01).
004900     05  RL-EDGE-AVGR                PIC -ZZ9.99.
005000     05  FILLER                      PIC X(72).
005100*
005200*        ---- CONFIDENCE BREAKDOWN DETAIL (DESC BY ------------
005300*        CONFIDENCE - R25) -------------------------------------
005400 01  RL-CONF-DET-LINE REDEFINES RPTLINE-RECORD.
005500     05  RL-CONF-VALUE               PIC 9.
005600     05  FILLER                      PIC X(09).
005700     05  RL-CONF-TOTAL               PIC ZZZZ9.
005800     05  FILLER                      PIC X(01).
005900     05  RL-CONF-WINS                PIC ZZZZ9.
006000     05  FILLER                      PIC X(01).
006100     05  RL-CONF-WINRATE             PIC ZZZ9.99.
006200     05  FILLER                      PIC X(01).
006300     05  RL-CONF-AVGR                PIC -ZZ9.99.
006400     05  FILLER                      PIC X(97).
006500*
006600*        ---- TRADE-TYPE (DAY / SWING) BLOCK LINE -------------
006700 01  RL-TTYPE-LINE REDEFINES RPTLINE-RECORD.
006800     05  RL-TTYPE-LABEL              PIC X(10).
006900     05  FILLER                      PIC X(05).
007000     05  RL-TTYPE-TOTAL              PIC ZZZZ9.
007100     05  FILLER                      PIC X(01).
007200     05  RL-TTYPE-WINRATE            PIC ZZZ9.99.
007300     05  FILLER                      PIC X(01).
007400     05  RL-TTYPE-AVGR               PIC -ZZ9.99.
007500     05  FILLER                      PIC X(101).
007600*
007700*        ---- NUMBERED RECOMMENDATION LINE (R27) ---------------
007800 01  RL-RECOMMEND-LINE REDEFINES RPTLINE-RECORD.
007900     05  RL-RECOMMEND-NUM            PIC Z9.
008000     05  FILLER                      PIC X(02).
008100     05  RL-RECOMMEND-TEXT           PIC X(128).

000100******************************************************************
000200* Author: S. PRAJAPATI
000300* Date: 21-04-1994
000400* Purpose: SCORE NEWS HEADLINES FOR SENTIMENT AND ROLL UP ONE
000500*        : SENTIMENT SUMMARY PER TICKER FOR THE SIGNAL ENGINE
000600* Tectonics: COBC
000700******************************************************************
000800*-----------------------*
000900 IDENTIFICATION DIVISION.
001000*-----------------------*
001100 PROGRAM-ID. TRDNEWS.
001200 AUTHOR. S. PRAJAPATI.
001300 INSTALLATION. MERIDIAN SECURITIES DP CENTER.
001400 DATE-WRITTEN. 21-04-1994.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------*
001800*    CHANGE LOG
001900*-----------------------*
002000* 21-04-94 SP  ORIGINAL - HEADLINE SENTIMENT SCORER FOR THE
002100*              DAY-TRADE PILOT, KEYWORD LISTS HARD-CODED.
002200* 09-11-94 SP  ADDED DEDUP ON REPEAT HEADLINES - WIRE SERVICE
002300*              WAS RESENDING THE SAME STORY 3-4 TIMES A DAY.
002400* 14-02-95 SP  WIDENED SUMMARY FIELD TO 200 BYTES, ANALYSTS
002500*              WANTED MORE OF THE STORY BODY SCANNED.
002600* 30-08-96 RK  ADDED 5 KEYWORDS EACH SIDE (SEE TICKET 1123)
002700*              AFTER DESK REVIEW OF MISSED HEADLINES.
002800* 12-01-98 RK  OVERALL CLASSIFICATION NOW USES THE 60/20 RULE
002900*              INSTEAD OF STRAIGHT MAJORITY - TICKET 1198.
003000* 03-08-98 TO  Y2K REVIEW - NA-PUBDATE ALREADY CARRIES A 4
003100*              DIGIT CENTURY, NO CHANGE REQUIRED.
003200* 22-03-99 TO  RAISED SEEN-HEADLINE TABLE TO 1000 ENTRIES -
003300*              HIGH VOLUME TICKERS WERE OVERFLOWING IT.
003400* 17-09-99 MDC MOVED KEYWORD TABLES OUT OF 000-MAIN TO STOP
003500*              THEM RELOADING ON EVERY CALL - TICKET 1340.
003600* 06-03-00 MDC ADDED 'LAYOFF' TO THE NEGATIVE KEYWORD LIST -
003700*              JAN/FEB HEADLINES WERE SCORING NEUTRAL - TICKET 1372.
003800*-----------------------*
003900 ENVIRONMENT DIVISION.
004000*-----------------------*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT NEWART-FILE ASSIGN TO NEWSIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS  IS  WS-NEWART-STATUS.
005200*
005300     SELECT SENTSUM-FILE ASSIGN TO SENTOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS  IS  WS-SENTOUT-STATUS.
005700*
005800*-----------------------*
005900 DATA DIVISION.
006000*-----------------------*
006100 FILE SECTION.
006200*
006300 COPY NEWARTR.
006400*
006500 COPY SENTSUM.
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 COPY SYSDATC.
007000*
007100 01  WS-FILE-STATUSES.
007200     05  WS-NEWART-STATUS           PIC X(02) VALUE SPACES.
007300     05  WS-SENTOUT-STATUS          PIC X(02) VALUE SPACES.
007400*
007500 01  WS-SWITCHES.
007600     05  WS-NEWS-EOF-SW             PIC X(01) VALUE 'N'.
007700         88  WS-NEWS-EOF                       VALUE 'Y'.
007800     05  WS-DUPLICATE-SW            PIC X(01) VALUE 'N'.
007900         88  WS-DUPLICATE-HDLN                 VALUE 'Y'.
008000*
008100 01  WS-CURRENT-TICKER              PIC X(08) VALUE SPACES.
008200*
008300*    THE 17 POSITIVE / 18 NEGATIVE KEYWORDS (R17).  ORDER IS
008400*    NOT SIGNIFICANT, THE SCORE IS A COUNT OF DISTINCT HITS.
008500 01  WS-POSITIVE-KEYWORDS.
008600     05  FILLER  PIC X(15) VALUE 'SURGE'.
008700     05  FILLER  PIC X(15) VALUE 'GAIN'.
008800     05  FILLER  PIC X(15) VALUE 'PROFIT'.
008900     05  FILLER  PIC X(15) VALUE 'GROWTH'.
009000     05  FILLER  PIC X(15) VALUE 'RECORD'.
009100     05  FILLER  PIC X(15) VALUE 'BEAT'.
009200     05  FILLER  PIC X(15) VALUE 'EXCEED'.
009300     05  FILLER  PIC X(15) VALUE 'STRONG'.
009400     05  FILLER  PIC X(15) VALUE 'RISE'.
009500     05  FILLER  PIC X(15) VALUE 'JUMP'.
009600     05  FILLER  PIC X(15) VALUE 'RALLY'.
009700     05  FILLER  PIC X(15) VALUE 'BREAKTHROUGH'.
009800     05  FILLER  PIC X(15) VALUE 'SUCCESS'.
009900     05  FILLER  PIC X(15) VALUE 'UPGRADE'.
010000     05  FILLER  PIC X(15) VALUE 'BULLISH'.
010100     05  FILLER  PIC X(15) VALUE 'OPTIMISTIC'.
010200     05  FILLER  PIC X(15) VALUE 'OUTPERFORM'.
010300 01  WS-POSITIVE-KEYWORDS-R REDEFINES WS-POSITIVE-KEYWORDS.
010400     05  WS-POS-KEYWORD OCCURS 17 TIMES PIC X(15).
010500*
010600 01  WS-NEGATIVE-KEYWORDS.
010700     05  FILLER  PIC X(15) VALUE 'LOSS'.
010800     05  FILLER  PIC X(15) VALUE 'DECLINE'.
010900     05  FILLER  PIC X(15) VALUE 'DROP'.
011000     05  FILLER  PIC X(15) VALUE 'FALL'.
011100     05  FILLER  PIC X(15) VALUE 'CRASH'.
011200     05  FILLER  PIC X(15) VALUE 'PLUNGE'.
011300     05  FILLER  PIC X(15) VALUE 'MISS'.
011400     05  FILLER  PIC X(15) VALUE 'WEAK'.
011500     05  FILLER  PIC X(15) VALUE 'CONCERN'.
011600     05  FILLER  PIC X(15) VALUE 'RISK'.
011700     05  FILLER  PIC X(15) VALUE 'WARNING'.
011800     05  FILLER  PIC X(15) VALUE 'DOWNGRADE'.
011900     05  FILLER  PIC X(15) VALUE 'BEARISH'.
012000     05  FILLER  PIC X(15) VALUE 'PESSIMISTIC'.
012100     05  FILLER  PIC X(15) VALUE 'UNDERPERFORM'.
012200     05  FILLER  PIC X(15) VALUE 'LAYOFF'.
012300     05  FILLER  PIC X(15) VALUE 'CUT'.
012400     05  FILLER  PIC X(15) VALUE 'LAWSUIT'.
012500 01  WS-NEGATIVE-KEYWORDS-R REDEFINES WS-NEGATIVE-KEYWORDS.
012600     05  WS-NEG-KEYWORD OCCURS 18 TIMES PIC X(15).
012700*
012800 01  WS-CASE-FOLD-TABLES.
012900     05  WS-UPPER-ALPHABET  PIC X(26)
013000             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013100     05  WS-LOWER-ALPHABET  PIC X(26)
013200             VALUE 'abcdefghijklmnopqrstuvwxyz'.
013300*
013400 01  WS-ARTICLE-WORK.
013500     05  WS-COMBINED-TEXT           PIC X(320).
013600     05  WS-DEDUP-KEY               PIC X(50).
013700     05  WS-HIT-CNT                 PIC 9(03) COMP.
013800     05  WS-POS-SCORE               PIC 9(02) COMP.
013900     05  WS-NEG-SCORE               PIC 9(02) COMP.
014000     05  WS-KEYWORD-IDX             PIC 9(02) COMP.
014100*
014200*    HEADLINE MEMORY FOR THE CURRENT TICKER GROUP (R18).  ONE
014300*    TABLE, RESET AT EVERY CONTROL BREAK ON NA-TICKER.
014400 01  WS-SEEN-HEADLINES.
014500     05  WS-SEEN-COUNT              PIC 9(04) COMP VALUE ZEROES.
014600     05  WS-SEEN-KEY OCCURS 1000 TIMES
014700                     INDEXED BY WS-SEEN-IDX
014800                     PIC X(50).
014900*
015000*    PER-TICKER ACCUMULATORS (R19).
015100 01  WS-TICKER-COUNTS.
015200     05  WS-TICKER-TOTAL            PIC 9(05) COMP VALUE ZEROES.
015300     05  WS-TICKER-POSITIVE         PIC 9(05) COMP VALUE ZEROES.
015400     05  WS-TICKER-NEGATIVE         PIC 9(05) COMP VALUE ZEROES.
015500     05  WS-TICKER-NEUTRAL          PIC 9(05) COMP VALUE ZEROES.
015600 01  WS-TICKER-PCTS.
015700     05  WS-POSITIVE-PCT-W          PIC 9(03)V99.
015800     05  WS-NEGATIVE-PCT-W          PIC 9(03)V99.
015900*
016000*    RUN TOTAL - STANDALONE 77-LEVEL, DISPLAYED ONCE AT EOJ.
016100 77  WS-TICKERS-WRITTEN             PIC 9(05) COMP VALUE ZEROES.
016200*
016300*-----------------------*
016400 PROCEDURE DIVISION.
016500*-----------------------*
016600 000-MAIN.
016700*
016800     ACCEPT CURRENT-DATE FROM DATE.
016900     ACCEPT CURRENT-TIME FROM TIME.
017000*
017100     DISPLAY '************ NEWS SENTIMENT SCORER ****************'.
017200     DISPLAY 'TRDNEWS STARTED DATE = ' CURRENT-MONTH '/'
017300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
017400     DISPLAY '             TIME = ' CURRENT-HOUR ':'
017500            CURRENT-MINUTE ':' CURRENT-SECOND.
017600*
017700     PERFORM 010-OPEN-FILES.
017800     PERFORM 020-READ-NEWS.
017900*
018000     PERFORM 100-PROCESS-TICKER-GROUP
018100        UNTIL WS-NEWS-EOF.
018200*
018300     PERFORM 900-DISPLAY-TOTALS.
018400     PERFORM 990-CLOSE-FILES.
018500*
018600     STOP RUN.
018700*
018800 010-OPEN-FILES.
018900*
019000     OPEN INPUT  NEWART-FILE.
019100     OPEN OUTPUT SENTSUM-FILE.
019200*
019300 020-READ-NEWS.
019400*
019500     READ NEWART-FILE
019600        AT END MOVE 'Y' TO WS-NEWS-EOF-SW.
019700*
019800     EVALUATE WS-NEWART-STATUS
019900        WHEN '00'
020000           ADD 1 TO WS-RECS-READ
020100        WHEN '10'
020200           CONTINUE
020300        WHEN OTHER
020400           DISPLAY 'NEWART-FILE I/O ERROR, STATUS = '
020500                   WS-NEWART-STATUS
020600     END-EVALUATE.
020700*
020800 100-PROCESS-TICKER-GROUP.
020900*
021000     MOVE NA-TICKER TO WS-CURRENT-TICKER.
021100     INITIALIZE WS-TICKER-COUNTS WS-SEEN-HEADLINES.
021200*
021300     PERFORM 110-PROCESS-ARTICLE
021400        UNTIL WS-NEWS-EOF
021500           OR NA-TICKER NOT = WS-CURRENT-TICKER.
021600*
021700     PERFORM 160-SUMMARIZE-TICKER.
021800     PERFORM 170-WRITE-SENTSUM.
021900*
022000 110-PROCESS-ARTICLE.
022100*
022200     PERFORM 130-CHECK-DUPLICATE.
022300*
022400     IF NOT WS-DUPLICATE-HDLN
022500         PERFORM 120-SCORE-ARTICLE
022600         PERFORM 140-ACCUM-TICKER-COUNTS
022700     END-IF.
022800*
022900     PERFORM 020-READ-NEWS.
023000*
023100 120-SCORE-ARTICLE.
023200*
023300     MOVE SPACES TO WS-COMBINED-TEXT.
023400     STRING NA-HEADLINE DELIMITED BY SIZE
023500            ' '           DELIMITED BY SIZE
023600            NA-SUMMARY    DELIMITED BY SIZE
023700            INTO WS-COMBINED-TEXT.
023800     INSPECT WS-COMBINED-TEXT
023900        CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
024000*
024100     MOVE ZEROES TO WS-POS-SCORE WS-NEG-SCORE.
024200*
024300     PERFORM 122-SCORE-ONE-POS-KEYWORD
024400        VARYING WS-KEYWORD-IDX FROM 1 BY 1
024500           UNTIL WS-KEYWORD-IDX > 17.
024600*
024700     PERFORM 124-SCORE-ONE-NEG-KEYWORD
024800        VARYING WS-KEYWORD-IDX FROM 1 BY 1
024900           UNTIL WS-KEYWORD-IDX > 18.
025000*
025100 122-SCORE-ONE-POS-KEYWORD.
025200*
025300     MOVE ZEROES TO WS-HIT-CNT.
025400     INSPECT WS-COMBINED-TEXT TALLYING WS-HIT-CNT
025500             FOR ALL WS-POS-KEYWORD(WS-KEYWORD-IDX).
025600     IF WS-HIT-CNT > ZEROES
025700         ADD 1 TO WS-POS-SCORE
025800     END-IF.
025900*
026000 124-SCORE-ONE-NEG-KEYWORD.
026100*
026200     MOVE ZEROES TO WS-HIT-CNT.
026300     INSPECT WS-COMBINED-TEXT TALLYING WS-HIT-CNT
026400             FOR ALL WS-NEG-KEYWORD(WS-KEYWORD-IDX).
026500     IF WS-HIT-CNT > ZEROES
026600         ADD 1 TO WS-NEG-SCORE
026700     END-IF.
026800*
026900 130-CHECK-DUPLICATE.
027000*
027100     MOVE SPACES TO WS-DEDUP-KEY.
027200     MOVE 'N' TO WS-DUPLICATE-SW.
027300*
027400     MOVE NA-HEADLINE(1:50) TO WS-DEDUP-KEY.
027500     INSPECT WS-DEDUP-KEY
027600        CONVERTING WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET.
027700*
027800     IF WS-SEEN-COUNT > ZEROES
027900         PERFORM 132-COMPARE-ONE-SEEN-KEY
028000            VARYING WS-SEEN-IDX FROM 1 BY 1
028100                   UNTIL WS-SEEN-IDX > WS-SEEN-COUNT
028200                      OR WS-DUPLICATE-HDLN
028300     END-IF.
028400*
028500     IF NOT WS-DUPLICATE-HDLN
028600         ADD 1 TO WS-SEEN-COUNT
028700         MOVE WS-DEDUP-KEY TO WS-SEEN-KEY(WS-SEEN-COUNT)
028800     END-IF.
028900*
029000 132-COMPARE-ONE-SEEN-KEY.
029100*
029200     IF WS-DEDUP-KEY = WS-SEEN-KEY(WS-SEEN-IDX)
029300         MOVE 'Y' TO WS-DUPLICATE-SW
029400     END-IF.
029500*
029600 140-ACCUM-TICKER-COUNTS.
029700*
029800     ADD 1 TO WS-TICKER-TOTAL.
029900*
030000     IF WS-POS-SCORE > WS-NEG-SCORE
030100         ADD 1 TO WS-TICKER-POSITIVE
030200     ELSE
030300         IF WS-NEG-SCORE > WS-POS-SCORE
030400             ADD 1 TO WS-TICKER-NEGATIVE
030500         ELSE
030600             ADD 1 TO WS-TICKER-NEUTRAL
030700         END-IF
030800     END-IF.
030900*
031000 160-SUMMARIZE-TICKER.
031100*
031200     IF WS-TICKER-TOTAL = ZEROES
031300         MOVE ZEROES TO WS-POSITIVE-PCT-W WS-NEGATIVE-PCT-W
031400     ELSE
031500         COMPUTE WS-POSITIVE-PCT-W ROUNDED =
031600             (WS-TICKER-POSITIVE / WS-TICKER-TOTAL) * 100
031700         COMPUTE WS-NEGATIVE-PCT-W ROUNDED =
031800             (WS-TICKER-NEGATIVE / WS-TICKER-TOTAL) * 100
031900     END-IF.
032000*
032100     MOVE WS-CURRENT-TICKER    TO SS-TICKER.
032200     MOVE WS-TICKER-TOTAL      TO SS-TOTAL-ARTICLES.
032300     MOVE WS-TICKER-POSITIVE   TO SS-POSITIVE-COUNT.
032400     MOVE WS-TICKER-NEGATIVE   TO SS-NEGATIVE-COUNT.
032500     MOVE WS-TICKER-NEUTRAL    TO SS-NEUTRAL-COUNT.
032600     MOVE WS-POSITIVE-PCT-W    TO SS-POSITIVE-PCT.
032700     MOVE WS-NEGATIVE-PCT-W    TO SS-NEGATIVE-PCT.
032800*
032900     EVALUATE TRUE
033000        WHEN WS-POSITIVE-PCT-W > 60
033100           MOVE 'POSITIVE' TO SS-OVERALL
033200        WHEN WS-NEGATIVE-PCT-W > 60
033300           MOVE 'NEGATIVE' TO SS-OVERALL
033400        WHEN WS-POSITIVE-PCT-W > WS-NEGATIVE-PCT-W + 20
033500           MOVE 'POSITIVE' TO SS-OVERALL
033600        WHEN WS-NEGATIVE-PCT-W > WS-POSITIVE-PCT-W + 20
033700           MOVE 'NEGATIVE' TO SS-OVERALL
033800        WHEN OTHER
033900           MOVE 'NEUTRAL ' TO SS-OVERALL
034000     END-EVALUATE.
034100*
034200 170-WRITE-SENTSUM.
034300*
034400     WRITE SENTSUM-RECORD.
034500*
034600     IF WS-SENTOUT-STATUS NOT = '00'
034700         DISPLAY 'SENTSUM-FILE WRITE ERROR, STATUS = '
034800                 WS-SENTOUT-STATUS
034900     ELSE
035000         ADD 1 TO WS-RECS-WRITTEN
035100         ADD 1 TO WS-TICKERS-WRITTEN
035200     END-IF.
035300*
035400 900-DISPLAY-TOTALS.
035500*
035600     DISPLAY '--------------------------------------------'.
035700     DISPLAY 'ARTICLES READ      : ' WS-RECS-READ.
035800     DISPLAY 'TICKERS SUMMARIZED : ' WS-TICKERS-WRITTEN.
035900     DISPLAY '--------------------------------------------'.
036000*
036100 990-CLOSE-FILES.
036200*
036300     CLOSE NEWART-FILE.
036400     CLOSE SENTSUM-FILE.

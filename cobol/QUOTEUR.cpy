000100*---------------------------------------------------------------*
000200*    QUOTEUR - CURRENT QUOTE INPUT RECORD, ONE PER TICKER, FILE
000300*    SORTED BY QT-TICKER SO TRDOUT CAN SEARCH ALL A LOADED
000400*    TABLE INSTEAD OF RANDOM-READING A VSAM FILE.        SP 1998
000500*---------------------------------------------------------------*
000600 FD  QUOTE-FILE
000700     RECORDING MODE IS F.
000800*
000900 01  QUOTE-RECORD.
001000     05  QT-TICKER                   PIC X(08).
001100     05  QT-LAST-PRICE               PIC S9(07)V9(04).
001200     05  FILLER                      PIC X(10).
